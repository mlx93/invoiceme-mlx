000100
000200* wsinvidx.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE index table mapping INV-ID to its relative
000600*    record number in INVOICE-FILE.  Built once at the start of a run
000700*    by reading INVOICE-FILE from relative record 1 forward to end of
000800*    file; from then on any program that must find an invoice by
000900*    INV-ID does SEARCH ALL here for the relative key, then a keyed
001000*    READ/REWRITE of INVOICE-FILE against WS-INVOICE-REL-KEY -- there
001100*    being no indexed (ISAM) support on this GnuCOBOL build.
001200*-------------------------------------------------------------------------
001300
001400      01 W-INVOICE-INDEX-COUNT         PIC 9(7)          COMP.
001500
001600      01 W-INVOICE-INDEX-TABLE.
001700         05 W-INVOICE-INDEX-ENTRY OCCURS 1 TO 500000 TIMES
001800                 DEPENDING ON W-INVOICE-INDEX-COUNT
001900                 ASCENDING KEY IS WX-INV-ID
002000                 INDEXED BY WX-INV-IDX.
002100            10 WX-INV-ID                 PIC X(36).
002200            10 WX-INV-REL-KEY            PIC 9(7)          COMP.
002300
002400      01 W-INVOICE-INDEX-FOUND-SW      PIC X.
002500         88 INVOICE-INDEX-FOUND          VALUE "Y".
002600         88 INVOICE-INDEX-NOT-FOUND      VALUE "N".
002700
002800      01 W-LOOKUP-INV-ID               PIC X(36).
