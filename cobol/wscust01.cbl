000100
000200* wscust01.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE table of customers, loaded whole from
000600*    CUSTOMER-FILE at the start of every batch run that needs to find
000700*    a customer by CUST-ID.  This GnuCOBOL build carries no indexed
000800*    (ISAM) file support, so CUST-ID lookup is done here with
000900*    SEARCH ALL instead of a keyed READ -- the table is loaded in
001000*    CUST-ID order (CUSTOMER-FILE is kept sorted) and never
001100*    re-sorted in working storage.
001200*-------------------------------------------------------------------------
001300
001400      01 W-CUSTOMER-TABLE-COUNT        PIC 9(5)          COMP.
001500
001600      01 W-CUSTOMER-TABLE.
001700         05 W-CUSTOMER-TABLE-ENTRY OCCURS 1 TO 5000 TIMES
001800                 DEPENDING ON W-CUSTOMER-TABLE-COUNT
001900                 ASCENDING KEY IS WT-CUST-ID
002000                 INDEXED BY WT-CUST-IDX.
002100            10 WT-CUST-ID                PIC X(36).
002200            10 WT-CUST-COMPANY-NAME      PIC X(255).
002300            10 WT-CUST-TYPE              PIC X(20).
002400            10 WT-CUST-CREDIT-BALANCE    PIC S9(17)V99 COMP-3.
002500            10 WT-CUST-STATUS            PIC X(8).
002600
002700      01 W-CUSTOMER-TABLE-FOUND-SW     PIC X.
002800         88 CUSTOMER-TABLE-FOUND        VALUE "Y".
002900         88 CUSTOMER-TABLE-NOT-FOUND    VALUE "N".
003000
003100      01 W-LOOKUP-CUST-ID              PIC X(36).
