000100
000200*-------------------------------------------------------------------------
000300*    FDTMPL.CBL
000400*    FD and record layout for the TEMPLATE-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  TEMPLATE-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  TEMPLATE-RECORD.
001100        05  TMPL-ID                   PIC X(36).
001200        05  TMPL-CUSTOMER-ID          PIC X(36).
001300        05  TMPL-NAME                 PIC X(255).
001400        05  TMPL-FREQUENCY            PIC X(9).
001500            88  TMPL-MONTHLY          VALUE "MONTHLY".
001600            88  TMPL-QUARTERLY        VALUE "QUARTERLY".
001700            88  TMPL-ANNUALLY         VALUE "ANNUALLY".
001800        05  TMPL-START-DATE           PIC 9(8).
001900        05  TMPL-END-DATE             PIC 9(8).
002000        05  TMPL-NEXT-INVOICE-DATE    PIC 9(8).
002100        05  TMPL-NEXT-INVOICE-DATE-R REDEFINES TMPL-NEXT-INVOICE-DATE.
002200            10  TMPL-NEXT-CCYY        PIC 9(4).
002300            10  TMPL-NEXT-MM          PIC 9(2).
002400            10  TMPL-NEXT-DD          PIC 9(2).
002500        05  TMPL-STATUS               PIC X(9).
002600            88  TMPL-ACTIVE           VALUE "ACTIVE".
002700            88  TMPL-PAUSED           VALUE "PAUSED".
002800            88  TMPL-COMPLETED        VALUE "COMPLETED".
002900        05  TMPL-PAYMENT-TERMS        PIC X(14).
003000            88  TMPL-TERMS-NET-30     VALUE "NET_30".
003100            88  TMPL-TERMS-ON-RECEIPT VALUE "DUE_ON_RECEIPT".
003200            88  TMPL-TERMS-CUSTOM     VALUE "CUSTOM".
003300        05  TMPL-AUTO-SEND            PIC X(1).
003400            88  TMPL-AUTO-SEND-YES    VALUE "Y".
003500            88  TMPL-AUTO-SEND-NO     VALUE "N".
003600        05  FILLER                    PIC X(16).
