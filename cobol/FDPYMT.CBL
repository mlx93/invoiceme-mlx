000100
000200*-------------------------------------------------------------------------
000300*    FDPYMT.CBL
000400*    FD and record layout for the PAYMENT-FILE journal.
000500*-------------------------------------------------------------------------
000600
000700    FD  PAYMENT-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  PAYMENT-RECORD.
001100        05  PAY-ID                    PIC X(36).
001200        05  PAY-INVOICE-ID            PIC X(36).
001300        05  PAY-CUSTOMER-ID           PIC X(36).
001400        05  PAY-AMOUNT                PIC S9(17)V99 COMP-3.
001500        05  PAY-METHOD                PIC X(12).
001600            88  PAY-METHOD-CREDIT-CARD  VALUE "CREDIT_CARD".
001700            88  PAY-METHOD-ACH          VALUE "ACH".
001800            88  PAY-METHOD-CHECK        VALUE "CHECK".
001900            88  PAY-METHOD-WIRE         VALUE "WIRE".
002000            88  PAY-METHOD-CASH         VALUE "CASH".
002100        05  PAY-DATE                  PIC 9(8).
002200        05  PAY-DATE-R REDEFINES PAY-DATE.
002300            10  PAY-CCYY              PIC 9(4).
002400            10  PAY-MM                PIC 9(2).
002500            10  PAY-DD                PIC 9(2).
002600        05  PAY-STATUS                PIC X(9).
002700            88  PAY-STATUS-COMPLETED    VALUE "COMPLETED".
002800            88  PAY-STATUS-REFUNDED     VALUE "REFUNDED".
002900        05  FILLER                    PIC X(29).
