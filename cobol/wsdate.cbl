000100
000200* wsdate.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLDATE.CBL -- the shop's date
000600*    arithmetic library, long ago written for interactive date entry
000700*    and carried over for this batch suite's invoice due-dates,
000800*    recurring-schedule advances, late-fee month counting and the
000900*    aging report's day-past-due buckets.  GDTV- fields are filled by
001000*    the calling paragraph before a PERFORM of one of PLDATE.CBL's
001100*    paragraphs and read back out of GDTV-DATE / GDTV-MONTHS /
001200*    GDTV-DAYS afterward -- the same calling convention this shop has
001300*    always used for the date routines, now driven by batch data
001400*    instead of a terminal ACCEPT.
001500*-------------------------------------------------------------------------
001600*    Variables set by the calling paragraph before the PERFORM:
001700*
001800*       GDTV-DATE              ---  base date, CCYYMMDD, for ADD-DAYS/
001900*                                    ADD-MONTHS
002000*       GDTV-DATE-2            ---  second date, CCYYMMDD, for
002100*                                    GET-DAYS-BETWEEN / GET-MONTHS-BETWEEN
002200*                                    (GDTV-DATE-2 minus GDTV-DATE)
002300*       GDTV-ADD-DAYS          ---  number of days to add (may be
002400*                                    negative)
002500*       GDTV-ADD-MONTHS        ---  number of months to add (same-day-
002600*                                    of-month rule; a short month is
002700*                                    clamped to its last day)
002800*-------------------------------------------------------------------------
002900*    Variables returned to the calling paragraph:
003000*
003100*        GDTV-DATE    (format CCYYMMDD)  --- result of ADD-DAYS/ADD-MONTHS
003200*        GDTV-DAYS    (signed)           --- result of GET-DAYS-BETWEEN
003300*        GDTV-MONTHS  (signed)           --- result of GET-MONTHS-BETWEEN,
003400*                                             truncated toward zero
003500*-------------------------------------------------------------------------
003600
003700      01 GDTV-DATE-MM-DD-CCYY          PIC 9(8).
003800      01 FILLER REDEFINES GDTV-DATE-MM-DD-CCYY.
003900         05 GDTV-DATE-CCYY             PIC 9999.
004000         05 GDTV-DATE-MM               PIC 99.
004100            88 GDTV-MONTH-VALID        VALUE 1 THROUGH 12.
004200         05 GDTV-DATE-DD               PIC 99.
004300
004400      01 GDTV-DATE-2-MM-DD-CCYY        PIC 9(8).
004500      01 FILLER REDEFINES GDTV-DATE-2-MM-DD-CCYY.
004600         05 GDTV-DATE-2-CCYY           PIC 9999.
004700         05 GDTV-DATE-2-MM             PIC 99.
004800         05 GDTV-DATE-2-DD             PIC 99.
004900
005000      01 GDTV-MATRIX.
005100         02 GDTV-TABLE-MONTH OCCURS 12 TIMES.
005200            05 GDTV-TABLE-MONTH-NUMBER  PIC 99.
005300            05 GDTV-TABLE-MONTH-NAME    PIC X(09).
005400
005500      77 GDTV-ADD-DAYS                 PIC S9(5)          COMP.
005600      77 GDTV-ADD-MONTHS               PIC S9(3)           COMP.
005700      77 GDTV-DAYS                     PIC S9(7)           COMP.
005800      77 GDTV-MONTHS                   PIC S9(5)           COMP.
005900
006000      77 GDTV-DATE-TEMP-FOR-CALC       PIC 9(12).
006100      77 GDTV-WORK-CCYY                PIC 9(4)            COMP.
006200      77 GDTV-WORK-MM                  PIC 9(2)            COMP.
006300      77 GDTV-WORK-DD                  PIC 9(2)            COMP.
006400      77 GDTV-WORK-DAYS-IN-MONTH       PIC 9(2)            COMP.
006500      77 GDTV-LEAP-YEAR-REMAINDER      PIC 999             COMP.
006600      77 GDTV-LEAP-YEAR-DUMMY-QUO      PIC 9999            COMP.
006700
006800      01 GDTV-JULIAN-TABLE.
006900         02 GDTV-JULIAN-MONTH OCCURS 13 TIMES.
007000            05 GDTV-JULIAN-DAYS-BEFORE  PIC 9(3).
007100            05 GDTV-JULIAN-DAYS-IN-MO   PIC 9(2).
