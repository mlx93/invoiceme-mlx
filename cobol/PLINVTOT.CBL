000100
000200* PLINVTOT.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    PLINVTOT.CBL
000600*    Procedure library implementing the line-item and invoice total
000700*    recalculation rules common to CREATE-INVOICE-BATCH.COB,
000800*    RECURRING-INVOICE-BATCH.COB and LATE-FEE-BATCH.COB -- anywhere a
000900*    line is added, changed or priced, these three paragraphs are run
001000*    so that every invoice's totals are always a pure function of its
001100*    lines (RQ#4471, BUSINESS RULES 1 AND 2).  Every money result is
001200*    rounded to the cent, half-up, the instant it is produced; no
001300*    rounding is ever deferred to a later step.
001400*-------------------------------------------------------------------------
001500*    04-02-11  B.OKONKWO    RQ#4471 -- WRITTEN FOR THE INVOICEME BATCH
001600*                           SUITE.
001700*    04-15-11  B.OKONKWO    RQ#4488 -- FIXED-DISCOUNT LINES WERE
001800*                           ALLOWED TO DISCOUNT BELOW ZERO; CAPPED AT
001900*                           THE LINE BASE AMOUNT.
002000*-------------------------------------------------------------------------
002100
002200CALCULATE-LINE-ITEM-TOTALS.
002300*    Computes W-CALC-LINE-DISCOUNT, W-CALC-LINE-TAX and W-CALC-LINE-
002400*    TOTAL from W-CALC-UNIT-PRICE, W-CALC-QUANTITY, W-CALC-DISCOUNT-
002500*    TYPE/VALUE and W-CALC-TAX-RATE.
002600    COMPUTE W-CALC-LINE-BASE ROUNDED =
002700            W-CALC-UNIT-PRICE * W-CALC-QUANTITY.
002800    IF W-CALC-DISCOUNT-PERCENTAGE
002900       COMPUTE W-CALC-DISCOUNT-PCT-4DP ROUNDED =
003000               W-CALC-DISCOUNT-VALUE / 100
003100       COMPUTE W-CALC-LINE-DISCOUNT ROUNDED =
003200               W-CALC-LINE-BASE * W-CALC-DISCOUNT-PCT-4DP
003300    ELSE
003400       IF W-CALC-DISCOUNT-FIXED
003500          MOVE W-CALC-DISCOUNT-VALUE TO W-CALC-LINE-DISCOUNT
003600          IF W-CALC-LINE-DISCOUNT > W-CALC-LINE-BASE
003700             MOVE W-CALC-LINE-BASE TO W-CALC-LINE-DISCOUNT
003800          END-IF
003900       ELSE
004000          MOVE ZERO TO W-CALC-LINE-DISCOUNT
004100       END-IF
004200    END-IF.
004300    SUBTRACT W-CALC-LINE-DISCOUNT FROM W-CALC-LINE-BASE
004400            GIVING W-CALC-LINE-TAXABLE.
004500    COMPUTE W-CALC-TAX-RATE-4DP ROUNDED =
004600            W-CALC-TAX-RATE / 100.
004700    COMPUTE W-CALC-LINE-TAX ROUNDED =
004800            W-CALC-LINE-TAXABLE * W-CALC-TAX-RATE-4DP.
004900    ADD W-CALC-LINE-TAXABLE W-CALC-LINE-TAX
005000            GIVING W-CALC-LINE-TOTAL.
005100CALCULATE-LINE-ITEM-TOTALS-EXIT.
005200    EXIT.
005300
005400ACCUMULATE-INVOICE-TOTALS.
005500*    Adds one line's base, discount and tax (already computed by
005600*    CALCULATE-LINE-ITEM-TOTALS) into the running W-INVTOT-
005700*    accumulators for the invoice currently being assembled or
005800*    repriced.
005900    ADD W-CALC-LINE-BASE TO W-INVTOT-SUBTOTAL.
006000    ADD W-CALC-LINE-DISCOUNT TO W-INVTOT-DISCOUNT.
006100    ADD W-CALC-LINE-TAX TO W-INVTOT-TAX.
006200    ADD 1 TO W-INVTOT-LINE-COUNT.
006300ACCUMULATE-INVOICE-TOTALS-EXIT.
006400    EXIT.
006500
006600FINALIZE-INVOICE-TOTALS.
006700*    Turns the W-INVTOT- accumulators into INV-SUBTOTAL, INV-TAX-
006800*    AMOUNT, INV-DISCOUNT-AMOUNT, INV-TOTAL-AMOUNT and INV-BALANCE-
006900*    DUE on INVOICE-RECORD.  INV-AMOUNT-PAID is left untouched --
007000*    only RECORD-PAYMENT.COB and ISSUE-REFUND.COB change it -- and
007100*    the balance is never allowed to go negative.
007200    MOVE W-INVTOT-SUBTOTAL TO INV-SUBTOTAL.
007300    MOVE W-INVTOT-DISCOUNT TO INV-DISCOUNT-AMOUNT.
007400    MOVE W-INVTOT-TAX      TO INV-TAX-AMOUNT.
007500    MOVE W-INVTOT-LINE-COUNT TO INV-LINE-COUNT.
007600    COMPUTE INV-TOTAL-AMOUNT ROUNDED =
007700            INV-SUBTOTAL + INV-TAX-AMOUNT - INV-DISCOUNT-AMOUNT.
007800    COMPUTE INV-BALANCE-DUE ROUNDED =
007900            INV-TOTAL-AMOUNT - INV-AMOUNT-PAID.
008000    IF INV-BALANCE-DUE < ZERO
008100       MOVE ZERO TO INV-BALANCE-DUE
008200    END-IF.
008300FINALIZE-INVOICE-TOTALS-EXIT.
008400    EXIT.
