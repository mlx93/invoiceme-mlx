000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. run-control-maintenance.
000400AUTHOR. R.HUTCHINS.
000500INSTALLATION. BILLING SYSTEMS GROUP.
000600DATE-WRITTEN. MARCH 1994.
000700DATE-COMPILED.
000800SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000900*-------------------------------------------------------------------------
001000*    RUN-CONTROL-MAINTENANCE
001100*    First step of every InvoiceMe batch cycle.  Stamps the one-record
001200*    RUN-CONTROL-FILE with the date this run is to be treated as
001300*    "today" -- the system date unless the operator has punched an
001400*    override on RUN-PARAMETER-FILE for a make-up or re-run -- and
001500*    applies any invoice-sequence reset the order-entry system has
001600*    asked for on the same card.  Every later step in the chain reads
001700*    CTL-RUN-DATE rather than asking the hardware clock directly, so
001800*    a whole cycle is always consistent to one run date (BUSINESS
001900*    RULE 6 -- this program never assigns the invoice sequence number
002000*    itself, it only carries forward whatever the upstream system
002100*    last told it).
002200*-------------------------------------------------------------------------
002300*    03-11-94  R.HUTCHINS   ORIGINAL CONTROL-FILE MAINTENANCE PROGRAM
002400*                           WRITTEN (INTERACTIVE, LAST-VOUCHER-NUMBER
002500*                           ONLY).
002600*    07-02-96  R.HUTCHINS   ADDED THE SAVE-CONFIRMATION PROMPT AFTER
002700*                           A BAD KEY-ENTRY INCIDENT ON THIRD SHIFT.
002800*    09-30-98  R.HUTCHINS   Y2K REVIEW -- CONTROL-LAST-VOUCHER FIELD
002900*                           HAD NO DATE IN IT, NOTHING TO FIX HERE.
003000*    04-02-11  B.OKONKWO    RQ#4471 -- REWRITTEN AS A BATCH STEP FOR
003100*                           THE INVOICEME SUITE.  DROPPED THE MENU AND
003200*                           ACCEPT/DISPLAY PROMPTS; RUN-CONTROL-RECORD
003300*                           IS NOW STAMPED FROM RUN-PARAMETER-FILE AND
003400*                           THE SYSTEM CLOCK INSTEAD OF A TERMINAL.
003500*    04-02-11  B.OKONKWO    RQ#4471 -- ADDED FIRST-RUN-EVER HANDLING,
003600*                           WRITING AN INITIAL RECORD WHEN RUN-CONTROL-
003700*                           FILE COMES UP EMPTY.
003800*-------------------------------------------------------------------------
003900ENVIRONMENT DIVISION.
004000CONFIGURATION SECTION.
004100SPECIAL-NAMES.
004200    C01 IS TOP-OF-FORM.
004300   INPUT-OUTPUT SECTION.
004400      FILE-CONTROL.
004500
004600         COPY "SLCTLB.CBL".
004700         COPY "SLRUNPRM.CBL".
004800
004900DATA DIVISION.
005000   FILE SECTION.
005100
005200      COPY "FDCTLB.CBL".
005300      COPY "FDRUNPRM.CBL".
005400
005500   WORKING-STORAGE SECTION.
005600
005700      01  WS-RUN-CONTROL-STATUS         PIC X(2).
005800          88  RUN-CONTROL-OK            VALUE "00".
005900          88  RUN-CONTROL-NOT-FOUND     VALUE "23".
006000
006100      01  WS-RUN-PARAMETER-STATUS       PIC X(2).
006200          88  RUN-PARAMETER-OK          VALUE "00".
006300          88  RUN-PARAMETER-EOF         VALUE "10".
006400
006500      01  W-PARAMETER-CARD-SEEN-SW     PIC X.
006600          88  PARAMETER-CARD-SEEN      VALUE "Y".
006700          88  PARAMETER-CARD-NOT-SEEN  VALUE "N".
006800
006900      01  W-SYSTEM-DATE                 PIC 9(8).
007000      01  W-SYSTEM-DATE-R REDEFINES W-SYSTEM-DATE.
007100          05  W-SYSTEM-DATE-CCYY        PIC 9(4).
007200          05  W-SYSTEM-DATE-MM          PIC 99.
007300          05  W-SYSTEM-DATE-DD          PIC 99.
007400
007500      01  CTL-KEY-AREA                  PIC 9(1).
007600      01  CTL-KEY-AREA-R REDEFINES CTL-KEY-AREA.
007700          05  FILLER                    PIC 9(1).
007800
007900      77  W-DUMMY                       PIC X.
008000
008100PROCEDURE DIVISION.
008200
008300STAMP-RUN-CONTROL.
008400    OPEN I-O RUN-CONTROL-FILE.
008500    MOVE 1 TO CTL-KEY.
008600    PERFORM READ-RUN-CONTROL-RECORD.
008700    IF RUN-CONTROL-NOT-FOUND
008800       PERFORM BUILD-FIRST-RUN-CONTROL-RECORD
008900    END-IF.
009000    OPEN INPUT RUN-PARAMETER-FILE.
009100    SET PARAMETER-CARD-NOT-SEEN TO TRUE.
009200    PERFORM READ-RUN-PARAMETER-CARD.
009300    CLOSE RUN-PARAMETER-FILE.
009400    ACCEPT W-SYSTEM-DATE FROM DATE YYYYMMDD.
009500    IF PARAMETER-CARD-SEEN AND PRM-OVERRIDE-DATE NOT = ZERO
009600       MOVE PRM-OVERRIDE-DATE TO CTL-RUN-DATE
009700    ELSE
009800       MOVE W-SYSTEM-DATE TO CTL-RUN-DATE
009900    END-IF.
010000    IF PARAMETER-CARD-SEEN AND PRM-OVERRIDE-SEQ-YEAR NOT = ZERO
010100       MOVE PRM-OVERRIDE-SEQ-YEAR TO CTL-INVOICE-SEQ-YEAR
010200       MOVE PRM-OVERRIDE-SEQ-NUMBER TO CTL-INVOICE-SEQ-NUMBER
010300    END-IF.
010400    PERFORM WRITE-RUN-CONTROL-RECORD.
010500    CLOSE RUN-CONTROL-FILE.
010600    STOP RUN.
010700STAMP-RUN-CONTROL-EXIT.
010800    EXIT.
010900
011000READ-RUN-CONTROL-RECORD.
011100    READ RUN-CONTROL-FILE
011200            INVALID KEY
011300               SET RUN-CONTROL-NOT-FOUND TO TRUE.
011400READ-RUN-CONTROL-RECORD-EXIT.
011500    EXIT.
011600
011700BUILD-FIRST-RUN-CONTROL-RECORD.
011800*    No run has ever stamped this file before -- write a starting
011900*    record so every later program finds a valid CTL-RUN-DATE and a
012000*    zero relative-key cursor to build from.
012100    MOVE 1 TO CTL-KEY.
012200    MOVE ZERO TO CTL-RUN-DATE.
012300    MOVE ZERO TO CTL-INVOICE-SEQ-YEAR.
012400    MOVE ZERO TO CTL-INVOICE-SEQ-NUMBER.
012500    MOVE ZERO TO CTL-INVOICE-REL-CURSOR.
012600    WRITE RUN-CONTROL-RECORD
012700            INVALID KEY
012800               DISPLAY "*** ERROR WRITING FIRST RUN-CONTROL RECORD ***".
012900BUILD-FIRST-RUN-CONTROL-RECORD-EXIT.
013000    EXIT.
013100
013200WRITE-RUN-CONTROL-RECORD.
013300    REWRITE RUN-CONTROL-RECORD
013400            INVALID KEY
013500               DISPLAY "*** ERROR REWRITING RUN-CONTROL RECORD ***".
013600WRITE-RUN-CONTROL-RECORD-EXIT.
013700    EXIT.
013800
013900READ-RUN-PARAMETER-CARD.
014000    READ RUN-PARAMETER-FILE
014100       AT END
014200          SET PARAMETER-CARD-NOT-SEEN TO TRUE
014300          GO TO READ-RUN-PARAMETER-CARD-EXIT
014400    END-READ.
014500    SET PARAMETER-CARD-SEEN TO TRUE.
014600READ-RUN-PARAMETER-CARD-EXIT.
014700    EXIT.
