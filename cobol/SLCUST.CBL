000100
000200*-------------------------------------------------------------------------
000300*    SLCUST.CBL
000400*    FILE-CONTROL entry for the CUSTOMER-FILE.
000500*
000600*    CUSTOMER-FILE is the small reference master (company name, type,
000700*    credit balance, status) behind every invoice and payment.  It is
000800*    short enough to be loaded whole into CUSTOMER-TABLE (wscust01.cbl)
000900*    at the start of a run and rewritten whole at the end -- there is
001000*    no indexed (ISAM) support on this GnuCOBOL build, so random lookup
001100*    by CUST-ID is done against the table with SEARCH ALL, never against
001200*    the file itself.
001300*-------------------------------------------------------------------------
001400
001500     SELECT CUSTOMER-FILE
001600            ASSIGN TO "CUSTOMER.DAT"
001700            ORGANIZATION IS SEQUENTIAL
001800            ACCESS MODE IS SEQUENTIAL
001900            FILE STATUS IS WS-CUSTOMER-FILE-STATUS.
