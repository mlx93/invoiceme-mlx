000100
000200*-------------------------------------------------------------------------
000300*    FDTMPLI.CBL
000400*    FD and record layout for the TEMPLATE-LINE-ITEM-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  TEMPLATE-LINE-ITEM-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  TEMPLATE-LINE-RECORD.
001100        05  TL-TMPL-ID                PIC X(36).
001200        05  TL-DESCRIPTION            PIC X(500).
001300        05  TL-QUANTITY               PIC 9(7).
001400        05  TL-UNIT-PRICE             PIC S9(17)V99 COMP-3.
001500        05  TL-DISCOUNT-TYPE          PIC X(10).
001600            88  TL-DISCOUNT-PERCENTAGE  VALUE "PERCENTAGE".
001700            88  TL-DISCOUNT-FIXED       VALUE "FIXED".
001800            88  TL-DISCOUNT-NONE        VALUE "NONE".
001900        05  TL-DISCOUNT-VALUE         PIC S9(8)V99 COMP-3.
002000        05  TL-TAX-RATE               PIC S9(3)V99 COMP-3.
002100        05  TL-SORT-ORDER             PIC 9(5).
002200        05  FILLER                    PIC X(13).
