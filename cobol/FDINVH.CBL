000100
000200*-------------------------------------------------------------------------
000300*    FDINVH.CBL
000400*    FD and record layout for the INVOICE-FILE (invoice header).
000500*-------------------------------------------------------------------------
000600
000700    FD  INVOICE-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  INVOICE-RECORD.
001100        05  INV-ID                    PIC X(36).
001200        05  INV-NUMBER                PIC X(15).
001300        05  INV-CUSTOMER-ID           PIC X(36).
001400        05  INV-ISSUE-DATE            PIC 9(8).
001500        05  INV-ISSUE-DATE-R REDEFINES INV-ISSUE-DATE.
001600            10  INV-ISSUE-CCYY        PIC 9(4).
001700            10  INV-ISSUE-MM          PIC 9(2).
001800            10  INV-ISSUE-DD          PIC 9(2).
001900        05  INV-DUE-DATE              PIC 9(8).
002000        05  INV-DUE-DATE-R REDEFINES INV-DUE-DATE.
002100            10  INV-DUE-CCYY          PIC 9(4).
002200            10  INV-DUE-MM            PIC 9(2).
002300            10  INV-DUE-DD            PIC 9(2).
002400        05  INV-STATUS                PIC X(9).
002500            88  INV-STATUS-DRAFT      VALUE "DRAFT".
002600            88  INV-STATUS-SENT       VALUE "SENT".
002700            88  INV-STATUS-PAID       VALUE "PAID".
002800            88  INV-STATUS-OVERDUE    VALUE "OVERDUE".
002900            88  INV-STATUS-CANCELLED  VALUE "CANCELLED".
003000        05  INV-PAYMENT-TERMS         PIC X(14).
003100            88  INV-TERMS-NET-30      VALUE "NET_30".
003200            88  INV-TERMS-ON-RECEIPT  VALUE "DUE_ON_RECEIPT".
003300            88  INV-TERMS-CUSTOM      VALUE "CUSTOM".
003400        05  INV-SUBTOTAL              PIC S9(17)V99 COMP-3.
003500        05  INV-TAX-AMOUNT            PIC S9(17)V99 COMP-3.
003600        05  INV-DISCOUNT-AMOUNT       PIC S9(17)V99 COMP-3.
003700        05  INV-TOTAL-AMOUNT          PIC S9(17)V99 COMP-3.
003800        05  INV-AMOUNT-PAID           PIC S9(17)V99 COMP-3.
003900        05  INV-BALANCE-DUE           PIC S9(17)V99 COMP-3.
004000        05  INV-LINE-COUNT            PIC 9(3).
004100        05  FILLER                    PIC X(11).
