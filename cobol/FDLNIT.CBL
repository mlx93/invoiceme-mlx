000100
000200*-------------------------------------------------------------------------
000300*    FDLNIT.CBL
000400*    FD and record layout for the LINE-ITEM-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  LINE-ITEM-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  LINE-ITEM-RECORD.
001100        05  LI-INVOICE-ID             PIC X(36).
001200        05  LI-DESCRIPTION            PIC X(500).
001300        05  LI-QUANTITY               PIC 9(7).
001400        05  LI-UNIT-PRICE             PIC S9(17)V99 COMP-3.
001500        05  LI-DISCOUNT-TYPE          PIC X(10).
001600            88  LI-DISCOUNT-PERCENTAGE  VALUE "PERCENTAGE".
001700            88  LI-DISCOUNT-FIXED       VALUE "FIXED".
001800            88  LI-DISCOUNT-NONE        VALUE "NONE".
001900        05  LI-DISCOUNT-VALUE         PIC S9(8)V99 COMP-3.
002000        05  LI-TAX-RATE               PIC S9(3)V99 COMP-3.
002100        05  LI-SORT-ORDER             PIC 9(5).
002200        05  FILLER                    PIC X(13).
