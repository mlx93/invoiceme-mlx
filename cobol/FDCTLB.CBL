000100
000200*-------------------------------------------------------------------------
000300*    FDCTLB.CBL
000400*    FD and record layout for the RUN-CONTROL-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  RUN-CONTROL-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  RUN-CONTROL-RECORD.
001100        05  CTL-KEY                   PIC 9(1).
001200        05  CTL-RUN-DATE              PIC 9(8).
001300        05  CTL-RUN-DATE-R REDEFINES CTL-RUN-DATE.
001400            10  CTL-RUN-CCYY          PIC 9(4).
001500            10  CTL-RUN-MM            PIC 9(2).
001600            10  CTL-RUN-DD            PIC 9(2).
001700        05  CTL-INVOICE-SEQ-YEAR      PIC 9(4).
001800        05  CTL-INVOICE-SEQ-NUMBER    PIC 9(4) COMP.
001900        05  CTL-INVOICE-REL-CURSOR    PIC 9(7) COMP.
002000        05  FILLER                    PIC X(20).
