000100
000200*-------------------------------------------------------------------------
000300*    SLTMPL.CBL
000400*    FILE-CONTROL entry for the TEMPLATE-FILE (recurring invoice
000500*    template header master).  Sequential, ordered by TMPL-ID.  The
000600*    recurring-invoice batch opens it I-O, reads it straight through and
000700*    REWRITEs a template in place the moment its schedule is advanced --
000800*    no key is needed for that, the file is sequential and the rewrite
000900*    always follows the read that produced the record.
001000*-------------------------------------------------------------------------
001100
001200     SELECT TEMPLATE-FILE
001300            ASSIGN TO "TEMPLATE.DAT"
001400            ORGANIZATION IS SEQUENTIAL
001500            ACCESS MODE IS SEQUENTIAL
001600            FILE STATUS IS WS-TEMPLATE-FILE-STATUS.
