000100
000200* ADD-NEW-INVOICE.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    ADD-NEW-INVOICE.CBL
000600*    Formats INV-NUMBER from the sequence the order-entry system has
000700*    already assigned (RQ#4471, BUSINESS RULE 6 -- this program only
000800*    formats the number, it does not assign one), writes the finished
000900*    INVOICE-RECORD to the next free relative slot in INVOICE-FILE and
001000*    adds the new INV-ID to W-INVOICE-INDEX-TABLE so later steps of the
001100*    same run can find it.  The calling paragraph must have already
001200*    moved INV-ID, INV-CUSTOMER-ID, INV-STATUS and every other header
001300*    field (plus the sequence year/number) into INVOICE-RECORD before
001400*    the PERFORM -- this paragraph does not touch INV-STATUS, so a
001500*    caller generating an auto-send invoice sets SENT before calling
001600*    here, the same as any other header field.
001700*-------------------------------------------------------------------------
001800*    04-02-11  B.OKONKWO    RQ#4471 -- WRITTEN FOR THE INVOICEME
001900*                           BATCH SUITE.
002000*-------------------------------------------------------------------------
002100
002200ADD-NEW-INVOICE.
002300    MOVE "INV-"              TO W-ADD-INV-NUMBER-LIT.
002400    MOVE W-ADD-SEQ-YEAR       TO W-ADD-INV-NUMBER-CCYY.
002500    MOVE "-"                  TO W-ADD-INV-NUMBER-DASH.
002600    MOVE W-ADD-SEQ-NUMBER     TO W-ADD-INV-NUMBER-SEQ.
002700    MOVE W-ADD-INV-NUMBER-AREA TO INV-NUMBER.
002800    MOVE ZERO TO INV-AMOUNT-PAID.
002900    MOVE ZERO TO INV-BALANCE-DUE.
003000    ADD 1 TO CTL-INVOICE-REL-CURSOR.
003100    MOVE CTL-INVOICE-REL-CURSOR TO WS-INVOICE-REL-KEY.
003200ADD-NEW-INVOICE-WRITE.
003300    WRITE INVOICE-RECORD
003400            INVALID KEY
003500               GO TO ADD-NEW-INVOICE-WRITE-ERROR.
003600    GO TO ADD-NEW-INVOICE-INDEX.
003700ADD-NEW-INVOICE-WRITE-ERROR.
003800    DISPLAY "*** ERROR WRITING NEW INVOICE " INV-ID " *** ABORTING RUN".
003900    MOVE "E" TO WS-RUN-ABORT-SW.
004000    GO TO ADD-NEW-INVOICE-EXIT.
004100ADD-NEW-INVOICE-INDEX.
004200    ADD 1 TO W-INVOICE-INDEX-COUNT.
004300    MOVE INV-ID TO WX-INV-ID (W-INVOICE-INDEX-COUNT).
004400    MOVE WS-INVOICE-REL-KEY TO WX-INV-REL-KEY (W-INVOICE-INDEX-COUNT).
004500ADD-NEW-INVOICE-EXIT.
004600    EXIT.
