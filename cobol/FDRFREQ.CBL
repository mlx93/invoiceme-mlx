000100
000200*-------------------------------------------------------------------------
000300*    FDRFREQ.CBL
000400*    FD and record layout for the REFUND-REQUEST-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  REFUND-REQUEST-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  REFUND-REQUEST-RECORD.
001100        05  RRQ-INVOICE-ID            PIC X(36).
001200        05  RRQ-AMOUNT                PIC S9(17)V99 COMP-3.
001300        05  RRQ-DATE                  PIC 9(8).
001400        05  RRQ-APPLY-AS-CREDIT       PIC X(1).
001500            88  RRQ-CREDIT-YES        VALUE "Y".
001600            88  RRQ-CREDIT-NO         VALUE "N".
001700        05  FILLER                    PIC X(47).
