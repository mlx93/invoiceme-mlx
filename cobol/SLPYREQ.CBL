000100
000200*-------------------------------------------------------------------------
000300*    SLPYREQ.CBL
000400*    FILE-CONTROL entry for the PAYMENT-REQUEST-FILE -- the day's
000500*    incoming payment postings, one record per payment to be applied,
000600*    handed to RECORD-PAYMENT.COB by the teller/cashier system ahead
000700*    of the nightly run.  Sequential, read straight through.
000800*-------------------------------------------------------------------------
000900
001000     SELECT PAYMENT-REQUEST-FILE
001100            ASSIGN TO "PAYREQ.DAT"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-PAY-REQUEST-FILE-STATUS.
