000100
000200* wsaddinv.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by ADD-NEW-INVOICE.CBL.  The calling
000600*    paragraph moves the sequence year/number supplied on the
000700*    INVOICE-REQUEST-RECORD into W-ADD-SEQ-YEAR/W-ADD-SEQ-NUMBER
000800*    before the PERFORM; W-ADD-INV-NUMBER-AREA assembles the INV-
000900*    YYYY-#### string moved into INV-NUMBER.
001000*-------------------------------------------------------------------------
001100
001200      77 W-ADD-SEQ-YEAR                PIC 9(4).
001300      77 W-ADD-SEQ-NUMBER               PIC 9(4).
001400
001500      01 W-ADD-INV-NUMBER-AREA.
001600         05 W-ADD-INV-NUMBER-LIT        PIC X(4).
001700         05 W-ADD-INV-NUMBER-CCYY       PIC 9(4).
001800         05 W-ADD-INV-NUMBER-DASH       PIC X(1).
001900         05 W-ADD-INV-NUMBER-SEQ        PIC 9(4).
002000         05 FILLER                      PIC X(2).
002100
002200      77 WS-RUN-ABORT-SW                PIC X.
002300         88 RUN-ABORT-REQUESTED         VALUE "E".
