000100
000200*-------------------------------------------------------------------------
000300*    FDINREQ.CBL
000400*    FD and record layout for the INVOICE-REQUEST-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  INVOICE-REQUEST-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  INVOICE-REQUEST-RECORD.
001100        05  IRQ-INVOICE-ID            PIC X(36).
001200        05  IRQ-CUSTOMER-ID           PIC X(36).
001300        05  IRQ-ISSUE-DATE            PIC 9(8).
001400        05  IRQ-DUE-DATE              PIC 9(8).
001500        05  IRQ-PAYMENT-TERMS         PIC X(14).
001600            88  IRQ-TERMS-NET-30      VALUE "NET_30".
001700            88  IRQ-TERMS-ON-RECEIPT  VALUE "DUE_ON_RECEIPT".
001800            88  IRQ-TERMS-CUSTOM      VALUE "CUSTOM".
001900        05  IRQ-AUTO-SEND             PIC X(1).
002000            88  IRQ-AUTO-SEND-YES     VALUE "Y".
002100            88  IRQ-AUTO-SEND-NO      VALUE "N".
002200        05  IRQ-LINE-COUNT            PIC 9(3).
002300        05  IRQ-INVOICE-SEQ-YEAR      PIC 9(4).
002400        05  IRQ-INVOICE-SEQ-NUMBER    PIC 9(4).
002500        05  FILLER                    PIC X(17).
