000100
000200* PLDATE.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    PLDATE.CBL
000600*    Procedure library of date-arithmetic paragraphs, COPYd into the
000700*    PROCEDURE DIVISION of any program that owes a due date, advances
000800*    a recurring schedule, counts months overdue or buckets an aging
000900*    report.  Works entirely off the GDTV- fields of wsdate.cbl; the
001000*    calling paragraph loads GDTV-DATE (and GDTV-DATE-2, GDTV-ADD-DAYS
001100*    or GDTV-ADD-MONTHS as the routine requires) and PERFORMs one of
001200*    the paragraphs below.
001300*-------------------------------------------------------------------------
001400*    02-11-94  R.HUTCHINS   ORIGINAL GDTV- INTERACTIVE DATE-ENTRY
001500*                           ROUTINES WRITTEN FOR VOUCHER-MAINTENANCE
001600*                           AND PAY-SELECTED-VOUCHER.
001700*    09-30-98  R.HUTCHINS   Y2K REVIEW -- GDTV-DATE-CCYY WAS ALREADY
001800*                           FOUR DIGITS, NO CENTURY WINDOW NEEDED.
001900*                           LEAP-YEAR TEST CONFIRMED GOOD THROUGH 2099.
002000*    04-02-11  B.OKONKWO    RQ#4471 -- REPURPOSED THE LIBRARY FOR THE
002100*                           INVOICEME BATCH SUITE.  REMOVED THE
002200*                           ACCEPT/DISPLAY DATE-ENTRY PARAGRAPHS AND
002300*                           ADDED ADD-DAYS-TO-GDTV-DATE,
002400*                           ADD-MONTHS-TO-GDTV-DATE AND THE BETWEEN-
002500*                           DATES PARAGRAPHS BELOW FOR DUE-DATE,
002600*                           RECURRING-SCHEDULE AND AGING-REPORT USE.
002700*    04-09-11  B.OKONKWO    RQ#4471 -- ADDED LOAD-GDTV-MONTH-NAME-TABLE
002800*                           FOR THE LATE-FEE DESCRIPTION LINE.
002900*-------------------------------------------------------------------------
003000
003100ADD-DAYS-TO-GDTV-DATE.
003200*    Adds GDTV-ADD-DAYS (signed) to GDTV-DATE, CCYYMMDD in, CCYYMMDD
003300*    out.  Used for the NET-30 due date (RQ#4471, BUSINESS RULE 6).
003400    MOVE GDTV-DATE-CCYY TO GDTV-WORK-CCYY
003500    MOVE GDTV-DATE-MM   TO GDTV-WORK-MM
003600    MOVE GDTV-DATE-DD   TO GDTV-WORK-DD
003700    PERFORM BUILD-GDTV-JULIAN-TABLE
003800    COMPUTE GDTV-DATE-TEMP-FOR-CALC =
003900            GDTV-JULIAN-DAYS-BEFORE (GDTV-WORK-MM) + GDTV-WORK-DD
004000            + GDTV-ADD-DAYS
004100ADD-DAYS-WALK-BACK.
004200    IF GDTV-DATE-TEMP-FOR-CALC NOT > ZERO
004300       SUBTRACT 1 FROM GDTV-WORK-CCYY
004400       PERFORM BUILD-GDTV-JULIAN-TABLE
004500       ADD GDTV-JULIAN-DAYS-BEFORE (13) TO GDTV-DATE-TEMP-FOR-CALC
004600       GO TO ADD-DAYS-WALK-BACK
004700    END-IF.
004800ADD-DAYS-WALK-FORWARD.
004900    IF GDTV-DATE-TEMP-FOR-CALC > GDTV-JULIAN-DAYS-BEFORE (13)
005000       SUBTRACT GDTV-JULIAN-DAYS-BEFORE (13) FROM GDTV-DATE-TEMP-FOR-CALC
005100       ADD 1 TO GDTV-WORK-CCYY
005200       PERFORM BUILD-GDTV-JULIAN-TABLE
005300       GO TO ADD-DAYS-WALK-FORWARD
005400    END-IF.
005500    MOVE 12 TO GDTV-WORK-MM.
005600    PERFORM FIND-MONTH-FOR-JULIAN-DAY THRU FIND-MONTH-FOR-JULIAN-DAY-EXIT
005700            VARYING GDTV-WORK-MM FROM 12 BY -1
005800            UNTIL GDTV-WORK-MM = 1
005900               OR GDTV-DATE-TEMP-FOR-CALC > GDTV-JULIAN-DAYS-BEFORE (GDTV-WORK-MM).
006000    COMPUTE GDTV-WORK-DD =
006100            GDTV-DATE-TEMP-FOR-CALC - GDTV-JULIAN-DAYS-BEFORE (GDTV-WORK-MM).
006200    MOVE GDTV-WORK-CCYY TO GDTV-DATE-CCYY.
006300    MOVE GDTV-WORK-MM   TO GDTV-DATE-MM.
006400    MOVE GDTV-WORK-DD   TO GDTV-DATE-DD.
006500ADD-DAYS-TO-GDTV-DATE-EXIT.
006600    EXIT.
006700
006800FIND-MONTH-FOR-JULIAN-DAY.
006900    CONTINUE.
007000FIND-MONTH-FOR-JULIAN-DAY-EXIT.
007100    EXIT.
007200
007300ADD-MONTHS-TO-GDTV-DATE.
007400*    Adds GDTV-ADD-MONTHS to GDTV-DATE, same day-of-month, clamped to
007500*    the last day of a short target month.  Used for the recurring
007600*    schedule advance (RQ#4471, BUSINESS RULE 7 -- MONTHLY/QUARTERLY/
007700*    ANNUALLY).
007800    MOVE GDTV-DATE-CCYY TO GDTV-WORK-CCYY.
007900    COMPUTE GDTV-DATE-TEMP-FOR-CALC =
008000            ((GDTV-DATE-CCYY * 12) + GDTV-DATE-MM - 1) + GDTV-ADD-MONTHS.
008100    DIVIDE GDTV-DATE-TEMP-FOR-CALC BY 12
008200            GIVING GDTV-WORK-CCYY
008300            REMAINDER GDTV-WORK-MM.
008400    ADD 1 TO GDTV-WORK-MM.
008500    PERFORM BUILD-GDTV-JULIAN-TABLE.
008600    COMPUTE GDTV-WORK-DAYS-IN-MONTH =
008700            GDTV-JULIAN-DAYS-IN-MO (GDTV-WORK-MM).
008800    IF GDTV-DATE-DD > GDTV-WORK-DAYS-IN-MONTH
008900       MOVE GDTV-WORK-DAYS-IN-MONTH TO GDTV-WORK-DD
009000    ELSE
009100       MOVE GDTV-DATE-DD TO GDTV-WORK-DD
009200    END-IF.
009300    MOVE GDTV-WORK-CCYY TO GDTV-DATE-CCYY.
009400    MOVE GDTV-WORK-MM   TO GDTV-DATE-MM.
009500    MOVE GDTV-WORK-DD   TO GDTV-DATE-DD.
009600ADD-MONTHS-TO-GDTV-DATE-EXIT.
009700    EXIT.
009800
009900GET-DAYS-BETWEEN-GDTV-DATES.
010000*    GDTV-DAYS = GDTV-DATE-2 minus GDTV-DATE, in whole days.  Used by
010100*    the aging report's days-past-due calculation (RQ#4471, BUSINESS
010200*    RULE 12).
010300    MOVE GDTV-DATE-CCYY TO GDTV-WORK-CCYY.
010400    PERFORM BUILD-GDTV-JULIAN-TABLE.
010500    COMPUTE GDTV-DAYS =
010600            GDTV-JULIAN-DAYS-BEFORE (GDTV-DATE-MM) + GDTV-DATE-DD.
010700    MOVE GDTV-DAYS TO GDTV-DATE-TEMP-FOR-CALC.
010800    MOVE GDTV-DATE-2-CCYY TO GDTV-WORK-CCYY.
010900    PERFORM BUILD-GDTV-JULIAN-TABLE.
011000    COMPUTE GDTV-DAYS =
011100            GDTV-JULIAN-DAYS-BEFORE (GDTV-DATE-2-MM) + GDTV-DATE-2-DD
011200            - GDTV-DATE-TEMP-FOR-CALC.
011300GET-DAYS-BETWEEN-SAME-YEAR.
011400    IF GDTV-DATE-2-CCYY = GDTV-DATE-CCYY
011500       GO TO GET-DAYS-BETWEEN-EXIT
011600    END-IF.
011700GET-DAYS-BETWEEN-ADD-YEARS.
011800    MOVE GDTV-DATE-CCYY TO GDTV-WORK-CCYY.
011900GET-DAYS-BETWEEN-ADD-YEARS-LOOP.
012000    IF GDTV-WORK-CCYY = GDTV-DATE-2-CCYY
012100       GO TO GET-DAYS-BETWEEN-EXIT
012200    END-IF.
012300    PERFORM BUILD-GDTV-JULIAN-TABLE.
012400    ADD GDTV-JULIAN-DAYS-BEFORE (13) TO GDTV-DAYS.
012500    ADD 1 TO GDTV-WORK-CCYY.
012600    GO TO GET-DAYS-BETWEEN-ADD-YEARS-LOOP.
012700GET-DAYS-BETWEEN-EXIT.
012800    EXIT.
012900
013000GET-MONTHS-BETWEEN-GDTV-DATES.
013100*    GDTV-MONTHS = whole calendar months from GDTV-DATE to
013200*    GDTV-DATE-2, truncated toward zero, never negative.  Used by the
013300*    late-fee batch's months-overdue calculation (RQ#4471, BUSINESS
013400*    RULE 8).
013500    COMPUTE GDTV-MONTHS =
013600            ((GDTV-DATE-2-CCYY * 12) + GDTV-DATE-2-MM)
013700          - ((GDTV-DATE-CCYY   * 12) + GDTV-DATE-MM).
013800    IF GDTV-DATE-2-DD < GDTV-DATE-DD
013900       SUBTRACT 1 FROM GDTV-MONTHS
014000    END-IF.
014100    IF GDTV-MONTHS < ZERO
014200       MOVE ZERO TO GDTV-MONTHS
014300    END-IF.
014400GET-MONTHS-BETWEEN-GDTV-DATES-EXIT.
014500    EXIT.
014600
014700BUILD-GDTV-JULIAN-TABLE.
014800*    Fills GDTV-JULIAN-TABLE for GDTV-WORK-CCYY -- days in each month
014900*    and cumulative days before each month, February adjusted for a
015000*    leap year.
015100    MOVE  0 TO GDTV-JULIAN-DAYS-IN-MO (1).
015200    MOVE 31 TO GDTV-JULIAN-DAYS-IN-MO (2).
015300    MOVE 28 TO GDTV-JULIAN-DAYS-IN-MO (3).
015400    MOVE 31 TO GDTV-JULIAN-DAYS-IN-MO (4).
015500    MOVE 30 TO GDTV-JULIAN-DAYS-IN-MO (5).
015600    MOVE 31 TO GDTV-JULIAN-DAYS-IN-MO (6).
015700    MOVE 30 TO GDTV-JULIAN-DAYS-IN-MO (7).
015800    MOVE 31 TO GDTV-JULIAN-DAYS-IN-MO (8).
015900    MOVE 31 TO GDTV-JULIAN-DAYS-IN-MO (9).
016000    MOVE 30 TO GDTV-JULIAN-DAYS-IN-MO (10).
016100    MOVE 31 TO GDTV-JULIAN-DAYS-IN-MO (11).
016200    MOVE 30 TO GDTV-JULIAN-DAYS-IN-MO (12).
016300    PERFORM CHECK-GDTV-LEAP-YEAR.
016400    IF GDTV-LEAP-YEAR-REMAINDER = ZERO
016500       MOVE 29 TO GDTV-JULIAN-DAYS-IN-MO (3)
016600    END-IF.
016700    MOVE ZERO TO GDTV-JULIAN-DAYS-BEFORE (1).
016800    PERFORM ACCUMULATE-JULIAN-DAYS-BEFORE THRU ACCUMULATE-JULIAN-DAYS-BEFORE-EXIT
016900            VARYING GDTV-WORK-MM FROM 2 BY 1 UNTIL GDTV-WORK-MM > 12.
017000    COMPUTE GDTV-JULIAN-DAYS-BEFORE (13) =
017100            GDTV-JULIAN-DAYS-BEFORE (12) + GDTV-JULIAN-DAYS-IN-MO (12).
017200BUILD-GDTV-JULIAN-TABLE-EXIT.
017300    EXIT.
017400
017500ACCUMULATE-JULIAN-DAYS-BEFORE.
017600    COMPUTE GDTV-JULIAN-DAYS-BEFORE (GDTV-WORK-MM) =
017700            GDTV-JULIAN-DAYS-BEFORE (GDTV-WORK-MM - 1)
017800          + GDTV-JULIAN-DAYS-IN-MO (GDTV-WORK-MM - 1).
017900ACCUMULATE-JULIAN-DAYS-BEFORE-EXIT.
018000    EXIT.
018100
018200CHECK-GDTV-LEAP-YEAR.
018300    DIVIDE GDTV-WORK-CCYY BY 4
018400            GIVING GDTV-LEAP-YEAR-DUMMY-QUO
018500            REMAINDER GDTV-LEAP-YEAR-REMAINDER.
018600    IF GDTV-LEAP-YEAR-REMAINDER = ZERO
018700       DIVIDE GDTV-WORK-CCYY BY 100
018800               GIVING GDTV-LEAP-YEAR-DUMMY-QUO
018900               REMAINDER GDTV-LEAP-YEAR-REMAINDER
019000       IF GDTV-LEAP-YEAR-REMAINDER = ZERO
019100          DIVIDE GDTV-WORK-CCYY BY 400
019200                  GIVING GDTV-LEAP-YEAR-DUMMY-QUO
019300                  REMAINDER GDTV-LEAP-YEAR-REMAINDER
019400       END-IF
019500    END-IF.
019600CHECK-GDTV-LEAP-YEAR-EXIT.
019700    EXIT.
019800
019900LOAD-GDTV-MONTH-NAME-TABLE.
020000*    Fills GDTV-MATRIX with the twelve month names, used by the
020100*    late-fee batch to build the "Late Fee - <Month> <Year>" line-
020200*    item description (RQ#4471, BUSINESS RULE 9).
020300    MOVE  1 TO GDTV-TABLE-MONTH-NUMBER (1).
020400    MOVE "JANUARY  " TO GDTV-TABLE-MONTH-NAME (1).
020500    MOVE  2 TO GDTV-TABLE-MONTH-NUMBER (2).
020600    MOVE "FEBRUARY " TO GDTV-TABLE-MONTH-NAME (2).
020700    MOVE  3 TO GDTV-TABLE-MONTH-NUMBER (3).
020800    MOVE "MARCH    " TO GDTV-TABLE-MONTH-NAME (3).
020900    MOVE  4 TO GDTV-TABLE-MONTH-NUMBER (4).
021000    MOVE "APRIL    " TO GDTV-TABLE-MONTH-NAME (4).
021100    MOVE  5 TO GDTV-TABLE-MONTH-NUMBER (5).
021200    MOVE "MAY      " TO GDTV-TABLE-MONTH-NAME (5).
021300    MOVE  6 TO GDTV-TABLE-MONTH-NUMBER (6).
021400    MOVE "JUNE     " TO GDTV-TABLE-MONTH-NAME (6).
021500    MOVE  7 TO GDTV-TABLE-MONTH-NUMBER (7).
021600    MOVE "JULY     " TO GDTV-TABLE-MONTH-NAME (7).
021700    MOVE  8 TO GDTV-TABLE-MONTH-NUMBER (8).
021800    MOVE "AUGUST   " TO GDTV-TABLE-MONTH-NAME (8).
021900    MOVE  9 TO GDTV-TABLE-MONTH-NUMBER (9).
022000    MOVE "SEPTEMBER" TO GDTV-TABLE-MONTH-NAME (9).
022100    MOVE 10 TO GDTV-TABLE-MONTH-NUMBER (10).
022200    MOVE "OCTOBER  " TO GDTV-TABLE-MONTH-NAME (10).
022300    MOVE 11 TO GDTV-TABLE-MONTH-NUMBER (11).
022400    MOVE "NOVEMBER " TO GDTV-TABLE-MONTH-NAME (11).
022500    MOVE 12 TO GDTV-TABLE-MONTH-NUMBER (12).
022600    MOVE "DECEMBER " TO GDTV-TABLE-MONTH-NAME (12).
022700LOAD-GDTV-MONTH-NAME-TABLE-EXIT.
022800    EXIT.
