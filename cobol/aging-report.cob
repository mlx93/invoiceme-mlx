000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. aging-report.
000300AUTHOR. B.OKONKWO.
000400INSTALLATION. BILLING SYSTEMS GROUP.
000500DATE-WRITTEN. APRIL 1992.
000600DATE-COMPILED.
000700SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*-------------------------------------------------------------------------
000900*    AGING-REPORT
001000*    Buckets every open invoice (SENT or OVERDUE) by days past due and
001100*    writes the four-bucket AGING-REPORT-FILE the billing desk runs at
001200*    the end of the nightly cycle.  Same control-break-and-accumulate
001300*    idea as the old AP system's DEDUCTIBLES-REPORT, but there the
001400*    break fell out of a SORT by paid date -- here the four buckets
001500*    are fixed in advance (RULE 12), so every invoice just adds itself
001600*    into one of four running totals instead of breaking a sorted
001700*    stream.
001800*-------------------------------------------------------------------------
001900*    04-27-92  B.OKONKWO    ORIGINAL OPEN-ITEM AGING UTILITY, RUN BY
002000*                           HAND OFF A PRINTED OPEN-INVOICE LISTING.
002100*    09-21-98  B.OKONKWO    Y2K REVIEW -- DUE-DATE COMPARISON IS FOUR-
002200*                           DIGIT CENTURY THROUGHOUT.
002300*    05-05-11  B.OKONKWO    RQ#4552 -- REWRITTEN FOR THE INVOICEME BATCH
002400*                           SUITE, BORROWING DEDUCTIBLES-REPORT'S
002500*                           ACCUMULATE/WRITE-DETAIL/GRAND-TOTAL SHAPE
002600*                           FROM THE OLD AP SYSTEM BUT REPLACING ITS
002700*                           SORT-DRIVEN BREAK WITH FOUR FIXED BUCKETS.
002800*    05-09-11  B.OKONKWO    RQ#4559 -- INVOICES NOT YET PAST DUE ARE
002900*                           EXCLUDED FROM EVERY BUCKET, PER THE
003000*                           BILLING DESK'S CLARIFICATION ON RQ#4552.
003100*-------------------------------------------------------------------------
003200ENVIRONMENT DIVISION.
003300CONFIGURATION SECTION.
003400SPECIAL-NAMES.
003500    C01 IS TOP-OF-FORM.
003600   INPUT-OUTPUT SECTION.
003700      FILE-CONTROL.
003800         COPY "SLINVH.CBL".
003900         COPY "SLAGRPT.CBL".
004000         COPY "SLCTLB.CBL".
004100DATA DIVISION.
004200   FILE SECTION.
004300      COPY "FDINVH.CBL".
004400      COPY "FDAGRPT.CBL".
004500      COPY "FDCTLB.CBL".
004600WORKING-STORAGE SECTION.
004700   COPY "wsdate.cbl".
004800
004900   01  WS-INVOICE-FILE-STATUS        PIC X(2).
005000       88  INVOICE-FILE-OK           VALUE "00".
005100       88  INVOICE-FILE-EOF          VALUE "10".
005200
005300   01  WS-AGING-REPORT-STATUS        PIC X(2).
005400       88  AGING-REPORT-FILE-OK      VALUE "00".
005500
005600   01  WS-RUN-CONTROL-STATUS         PIC X(2).
005700       88  RUN-CONTROL-FILE-OK       VALUE "00".
005800
005900   77  WS-INVOICE-REL-KEY            PIC 9(7)          COMP.
006000
006100   01  W-BUCKET-LITERALS.
006200       05  FILLER                    PIC X(6)  VALUE "0-30  ".
006300       05  FILLER                    PIC X(6)  VALUE "31-60 ".
006400       05  FILLER                    PIC X(6)  VALUE "61-90 ".
006500       05  FILLER                    PIC X(6)  VALUE "90+   ".
006600   01  W-BUCKET-RANGE-TABLE REDEFINES W-BUCKET-LITERALS.
006700       05  W-BUCKET-RANGE            PIC X(6)  OCCURS 4 TIMES.
006800
006900   01  W-BUCKET-ACCUM.
007000       05  W-BUCKET-COUNT            PIC 9(5)          COMP
007100                                      OCCURS 4 TIMES.
007200       05  W-BUCKET-TOTAL            PIC S9(17)V99     COMP-3
007300                                      OCCURS 4 TIMES.
007400       05  FILLER                    PIC X(08).
007500
007600   77  W-BUCKET-SUBSCRIPT            PIC 9(1)          COMP.
007700
007800   01  W-GRAND-TOTAL-AREA.
007900       05  W-GRAND-INVOICE-COUNT     PIC 9(6)          COMP.
008000       05  W-GRAND-TOTAL-AMOUNT      PIC S9(17)V99     COMP-3.
008100       05  FILLER                    PIC X(08).
008200
008300   77  W-INVOICES-SCANNED            PIC 9(7)          COMP.
008400   77  W-INVOICES-NOT-PAST-DUE       PIC 9(7)          COMP.
008500
008600PROCEDURE DIVISION.
008700
008800RUN-AGING-REPORT-MAIN.
008900    PERFORM OPEN-ALL-FILES.
009000    PERFORM LOAD-RUN-CONTROL-RECORD.
009100    MOVE ZERO TO W-BUCKET-ACCUM.
009200    MOVE ZERO TO W-GRAND-TOTAL-AREA.
009300    MOVE ZERO TO W-INVOICES-SCANNED.
009400    MOVE ZERO TO W-INVOICES-NOT-PAST-DUE.
009500    PERFORM READ-NEXT-INVOICE-FOR-AGING.
009600    PERFORM CLASSIFY-ONE-INVOICE
009700            UNTIL INVOICE-FILE-EOF.
009800    PERFORM WRITE-FOUR-BUCKET-LINES
009900            VARYING W-BUCKET-SUBSCRIPT FROM 1 BY 1
010000            UNTIL W-BUCKET-SUBSCRIPT > 4.
010100    PERFORM CLOSE-ALL-FILES.
010200    DISPLAY "AGING-REPORT -- INVOICES SCANNED:          " W-INVOICES-SCANNED.
010300    DISPLAY "AGING-REPORT -- NOT YET PAST DUE, EXCLUDED: " W-INVOICES-NOT-PAST-DUE.
010400    DISPLAY "AGING-REPORT -- GRAND TOTAL INVOICE COUNT:  " W-GRAND-INVOICE-COUNT.
010500    DISPLAY "AGING-REPORT -- GRAND TOTAL BALANCE DUE:    " W-GRAND-TOTAL-AMOUNT.
010600    EXIT PROGRAM.
010700RUN-AGING-REPORT-MAIN-EXIT.
010800    EXIT.
010900
011000OPEN-ALL-FILES.
011100    OPEN INPUT INVOICE-FILE.
011200    OPEN OUTPUT AGING-REPORT-FILE.
011300    OPEN INPUT RUN-CONTROL-FILE.
011400OPEN-ALL-FILES-EXIT.
011500    EXIT.
011600
011700CLOSE-ALL-FILES.
011800    CLOSE INVOICE-FILE.
011900    CLOSE AGING-REPORT-FILE.
012000    CLOSE RUN-CONTROL-FILE.
012100CLOSE-ALL-FILES-EXIT.
012200    EXIT.
012300
012400LOAD-RUN-CONTROL-RECORD.
012500    MOVE 1 TO CTL-KEY.
012600    READ RUN-CONTROL-FILE
012700            INVALID KEY
012800               DISPLAY "*** ERROR READING RUN-CONTROL-FILE ***".
012900LOAD-RUN-CONTROL-RECORD-EXIT.
013000    EXIT.
013100
013200READ-NEXT-INVOICE-FOR-AGING.
013300    ADD 1 TO WS-INVOICE-REL-KEY.
013400    READ INVOICE-FILE
013500            INVALID KEY
013600               SET INVOICE-FILE-EOF TO TRUE.
013700READ-NEXT-INVOICE-FOR-AGING-EXIT.
013800    EXIT.
013900
014000CLASSIFY-ONE-INVOICE.
014100    IF INV-STATUS-SENT OR INV-STATUS-OVERDUE
014200       ADD 1 TO W-INVOICES-SCANNED
014300       PERFORM COMPUTE-DAYS-PAST-DUE
014400       IF GDTV-DAYS < ZERO
014500          ADD 1 TO W-INVOICES-NOT-PAST-DUE
014600       ELSE
014700          PERFORM BUCKET-ONE-INVOICE
014800       END-IF
014900    END-IF.
015000    PERFORM READ-NEXT-INVOICE-FOR-AGING.
015100CLASSIFY-ONE-INVOICE-EXIT.
015200    EXIT.
015300
015400COMPUTE-DAYS-PAST-DUE.
015500    MOVE INV-DUE-DATE TO GDTV-DATE.
015600    MOVE CTL-RUN-DATE TO GDTV-DATE-2.
015700    PERFORM GET-DAYS-BETWEEN-GDTV-DATES THRU GET-DAYS-BETWEEN-EXIT.
015800COMPUTE-DAYS-PAST-DUE-EXIT.
015900    EXIT.
016000
016100BUCKET-ONE-INVOICE.
016200    EVALUATE TRUE
016300       WHEN GDTV-DAYS NOT > 30
016400          MOVE 1 TO W-BUCKET-SUBSCRIPT
016500       WHEN GDTV-DAYS NOT > 60
016600          MOVE 2 TO W-BUCKET-SUBSCRIPT
016700       WHEN GDTV-DAYS NOT > 90
016800          MOVE 3 TO W-BUCKET-SUBSCRIPT
016900       WHEN OTHER
017000          MOVE 4 TO W-BUCKET-SUBSCRIPT
017100    END-EVALUATE.
017200    ADD 1 TO W-BUCKET-COUNT (W-BUCKET-SUBSCRIPT).
017300    ADD INV-BALANCE-DUE TO W-BUCKET-TOTAL (W-BUCKET-SUBSCRIPT).
017400    ADD 1 TO W-GRAND-INVOICE-COUNT.
017500    ADD INV-BALANCE-DUE TO W-GRAND-TOTAL-AMOUNT.
017600BUCKET-ONE-INVOICE-EXIT.
017700    EXIT.
017800
017900WRITE-FOUR-BUCKET-LINES.
018000    MOVE W-BUCKET-RANGE (W-BUCKET-SUBSCRIPT)  TO AGE-RANGE.
018100    MOVE W-BUCKET-COUNT (W-BUCKET-SUBSCRIPT)  TO AGE-INVOICE-COUNT.
018200    MOVE W-BUCKET-TOTAL (W-BUCKET-SUBSCRIPT)  TO AGE-TOTAL-AMOUNT.
018300    WRITE AGING-REPORT-LINE.
018400WRITE-FOUR-BUCKET-LINES-EXIT.
018500    EXIT.
018600
018700COPY "PLDATE.CBL".
