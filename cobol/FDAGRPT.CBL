000100
000200*-------------------------------------------------------------------------
000300*    FDAGRPT.CBL
000400*    FD and record layout for the AGING-REPORT-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  AGING-REPORT-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  AGING-REPORT-LINE.
001100        05  AGE-RANGE                 PIC X(6).
001200            88  AGE-RANGE-0-30        VALUE "0-30  ".
001300            88  AGE-RANGE-31-60       VALUE "31-60 ".
001400            88  AGE-RANGE-61-90       VALUE "61-90 ".
001500            88  AGE-RANGE-OVER-90     VALUE "90+   ".
001600        05  AGE-INVOICE-COUNT         PIC 9(5).
001700        05  AGE-TOTAL-AMOUNT          PIC S9(17)V99 COMP-3.
001800        05  FILLER                    PIC X(20).
