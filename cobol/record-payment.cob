000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. record-payment.
000300AUTHOR. B.OKONKWO.
000400INSTALLATION. BILLING SYSTEMS GROUP.
000500DATE-WRITTEN. APRIL 1992.
000600DATE-COMPILED.
000700SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*-------------------------------------------------------------------------
000900*    RECORD-PAYMENT
001000*    Posts the day's incoming payments (PAYMENT-REQUEST-FILE) against
001100*    open invoices.  For each request: the invoice must be SENT or
001200*    OVERDUE and the amount must be positive (RULE 10); whatever the
001300*    customer sent beyond the balance actually owed is skimmed off
001400*    BEFORE the payment is applied and routed to the customer's credit
001500*    balance instead of being left sitting on the invoice.  Modelled on
001600*    the old AP system's PAY-SELECTED-VOUCHER, minus its habit of
001700*    spinning off a brand-new voucher to carry a partial balance --
001800*    InvoiceMe keeps one invoice record for the life of the invoice, so
001900*    the remainder just stays as the invoice's own balance due.
002000*-------------------------------------------------------------------------
002100*    04-07-92  B.OKONKWO    ORIGINAL CASH-RECEIPTS POSTING UTILITY,
002200*                           KEYED FROM THE LOCKBOX REMITTANCE LISTING.
002300*    09-24-98  B.OKONKWO    Y2K REVIEW -- PAYMENT-DATE FIELD IS FOUR-
002400*                           DIGIT CENTURY THROUGHOUT.
002500*    04-22-11  B.OKONKWO    RQ#4527 -- REWRITTEN AS A BATCH STEP FOR
002600*                           THE INVOICEME SUITE, CARRYING OVER PAY-
002700*                           SELECTED-VOUCHER'S VALIDATE/APPLY/RECORD
002800*                           SHAPE FROM THE OLD AP SYSTEM BUT DROPPING
002900*                           ITS ADD-NEW-VOUCHER-FOR-THE-BALANCE STEP --
003000*                           NOT NEEDED HERE.
003100*    04-26-11  B.OKONKWO    RQ#4533 -- OVERPAYMENT NOW ROUTES TO THE
003200*                           CUSTOMER CREDIT BALANCE INSTEAD OF BEING
003300*                           LEFT AS A NEGATIVE BALANCE DUE, PER THE
003400*                           BILLING DESK'S WRITE-UP ON RQ#4533.
003500*-------------------------------------------------------------------------
003600ENVIRONMENT DIVISION.
003700CONFIGURATION SECTION.
003800SPECIAL-NAMES.
003900    C01 IS TOP-OF-FORM.
004000   INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200         COPY "SLINVH.CBL".
004300         COPY "SLPYREQ.CBL".
004400         COPY "SLPYMT.CBL".
004500         COPY "SLCUST.CBL".
004600         COPY "SLCTLB.CBL".
004700DATA DIVISION.
004800   FILE SECTION.
004900      COPY "FDINVH.CBL".
005000      COPY "FDPYREQ.CBL".
005100      COPY "FDPYMT.CBL".
005200      COPY "FDCUST.CBL".
005300      COPY "FDCTLB.CBL".
005400WORKING-STORAGE SECTION.
005500   COPY "wsinvidx.cbl".
005600   COPY "wscust01.cbl".
005700
005800   01  WS-INVOICE-FILE-STATUS       PIC X(2).
005900       88  INVOICE-FILE-OK          VALUE "00".
006000       88  INVOICE-FILE-EOF         VALUE "10".
006100
006200   01  WS-PAYMENT-REQUEST-FILE-STATUS  PIC X(2).
006300       88  PAYMENT-REQUEST-FILE-OK     VALUE "00".
006400       88  PAYMENT-REQUEST-FILE-EOF    VALUE "10".
006500
006600   01  WS-PAYMENT-FILE-STATUS       PIC X(2).
006700       88  PAYMENT-FILE-OK          VALUE "00".
006800
006900   01  WS-CUSTOMER-FILE-STATUS      PIC X(2).
007000       88  CUSTOMER-FILE-OK         VALUE "00".
007100       88  CUSTOMER-FILE-EOF        VALUE "10".
007200
007300   01  WS-RUN-CONTROL-STATUS        PIC X(2).
007400       88  RUN-CONTROL-FILE-OK      VALUE "00".
007500
007600   77  WS-INVOICE-REL-KEY           PIC 9(7)          COMP.
007700
007800   01  W-PAYREQ-EOF-SW              PIC X.
007900       88  PAYMENT-REQUEST-EOF      VALUE "Y".
008000       88  PAYMENT-REQUEST-NOT-EOF  VALUE "N".
008100
008200   01  W-PAYREQ-ERROR-SW            PIC X.
008300       88  PAYREQ-REJECTED          VALUE "Y".
008400       88  PAYREQ-OK                VALUE "N".
008500
008600   01  W-GEN-PAYMENT-ID-AREA.
008700       05  FILLER                   PIC X(4)  VALUE "PMNT".
008800       05  W-GEN-ID-RUN-DATE        PIC 9(8).
008900       05  W-GEN-ID-SEQUENCE        PIC 9(6).
009000       05  FILLER                   PIC X(18) VALUE SPACES.
009100
009200   77  W-GEN-ID-SEQUENCE-CTR        PIC 9(6)          COMP.
009300
009400   77  W-BALANCE-DUE-BEFORE         PIC S9(17)V99     COMP-3.
009500   77  W-OVERPAYMENT-AMOUNT         PIC S9(17)V99     COMP-3.
009600
009700   01  W-COUNT-AREA.
009800       05  W-PAYMENTS-PROCESSED     PIC 9(7)          COMP.
009900       05  W-PAYMENTS-REJECTED      PIC 9(7)          COMP.
010000       05  W-PAYMENTS-NOT-ON-FILE   PIC 9(7)          COMP.
010100       05  W-CREDITS-APPLIED        PIC 9(7)          COMP.
010200       05  FILLER                   PIC X(08).
010300
010400PROCEDURE DIVISION.
010500
010600RUN-RECORD-PAYMENT-MAIN.
010700    PERFORM OPEN-ALL-FILES.
010800    PERFORM LOAD-RUN-CONTROL-RECORD.
010900    PERFORM LOAD-INVOICE-INDEX-TABLE.
011000    PERFORM LOAD-CUSTOMER-TABLE.
011100    MOVE ZERO TO W-COUNT-AREA.
011200    MOVE ZERO TO W-GEN-ID-SEQUENCE-CTR.
011300    MOVE CTL-RUN-DATE TO W-GEN-ID-RUN-DATE.
011400    SET PAYMENT-REQUEST-NOT-EOF TO TRUE.
011500    PERFORM READ-PAYMENT-REQUEST-RECORD.
011600    PERFORM PROCESS-ONE-PAYMENT-REQUEST
011700            UNTIL PAYMENT-REQUEST-EOF.
011800    PERFORM SAVE-CUSTOMER-TABLE.
011900    PERFORM CLOSE-ALL-FILES.
012000    DISPLAY "RECORD-PAYMENT -- PAYMENTS PROCESSED:     " W-PAYMENTS-PROCESSED.
012100    DISPLAY "RECORD-PAYMENT -- PAYMENTS REJECTED:      " W-PAYMENTS-REJECTED.
012200    DISPLAY "RECORD-PAYMENT -- INVOICE NOT ON FILE:    " W-PAYMENTS-NOT-ON-FILE.
012300    DISPLAY "RECORD-PAYMENT -- OVERPAYMENT CREDITS:    " W-CREDITS-APPLIED.
012400    EXIT PROGRAM.
012500RUN-RECORD-PAYMENT-MAIN-EXIT.
012600    EXIT.
012700
012800OPEN-ALL-FILES.
012900    OPEN I-O   INVOICE-FILE.
013000    OPEN INPUT PAYMENT-REQUEST-FILE.
013100    OPEN OUTPUT PAYMENT-FILE.
013200    OPEN INPUT CUSTOMER-FILE.
013300    OPEN INPUT RUN-CONTROL-FILE.
013400OPEN-ALL-FILES-EXIT.
013500    EXIT.
013600
013700CLOSE-ALL-FILES.
013800    CLOSE INVOICE-FILE.
013900    CLOSE PAYMENT-REQUEST-FILE.
014000    CLOSE PAYMENT-FILE.
014100    CLOSE RUN-CONTROL-FILE.
014200CLOSE-ALL-FILES-EXIT.
014300    EXIT.
014400
014500LOAD-RUN-CONTROL-RECORD.
014600    MOVE 1 TO CTL-KEY.
014700    READ RUN-CONTROL-FILE
014800            INVALID KEY
014900               DISPLAY "*** ERROR READING RUN-CONTROL-FILE ***".
015000LOAD-RUN-CONTROL-RECORD-EXIT.
015100    EXIT.
015200
015300LOAD-INVOICE-INDEX-TABLE.
015400    MOVE ZERO TO W-INVOICE-INDEX-COUNT.
015500    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
015600    PERFORM ADD-INVOICE-TO-INDEX
015700            UNTIL INVOICE-FILE-EOF.
015800LOAD-INVOICE-INDEX-TABLE-EXIT.
015900    EXIT.
016000
016100READ-NEXT-INVOICE-FOR-INDEX.
016200    ADD 1 TO WS-INVOICE-REL-KEY.
016300    READ INVOICE-FILE
016400            INVALID KEY
016500               SET INVOICE-FILE-EOF TO TRUE.
016600READ-NEXT-INVOICE-FOR-INDEX-EXIT.
016700    EXIT.
016800
016900ADD-INVOICE-TO-INDEX.
017000    ADD 1 TO W-INVOICE-INDEX-COUNT.
017100    MOVE INV-ID               TO WX-INV-ID (W-INVOICE-INDEX-COUNT).
017200    MOVE WS-INVOICE-REL-KEY    TO WX-INV-REL-KEY (W-INVOICE-INDEX-COUNT).
017300    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
017400ADD-INVOICE-TO-INDEX-EXIT.
017500    EXIT.
017600
017700LOAD-CUSTOMER-TABLE.
017800    MOVE ZERO TO W-CUSTOMER-TABLE-COUNT.
017900    PERFORM READ-CUSTOMER-RECORD.
018000    PERFORM ADD-CUSTOMER-TO-TABLE
018100            UNTIL CUSTOMER-FILE-EOF.
018200LOAD-CUSTOMER-TABLE-EXIT.
018300    EXIT.
018400
018500READ-CUSTOMER-RECORD.
018600    READ CUSTOMER-FILE
018700            AT END
018800               SET CUSTOMER-FILE-EOF TO TRUE.
018900READ-CUSTOMER-RECORD-EXIT.
019000    EXIT.
019100
019200ADD-CUSTOMER-TO-TABLE.
019300    ADD 1 TO W-CUSTOMER-TABLE-COUNT.
019400    MOVE CUST-ID              TO WT-CUST-ID (W-CUSTOMER-TABLE-COUNT).
019500    MOVE CUST-COMPANY-NAME    TO WT-CUST-COMPANY-NAME (W-CUSTOMER-TABLE-COUNT).
019600    MOVE CUST-TYPE            TO WT-CUST-TYPE (W-CUSTOMER-TABLE-COUNT).
019700    MOVE CUST-CREDIT-BALANCE  TO WT-CUST-CREDIT-BALANCE (W-CUSTOMER-TABLE-COUNT).
019800    MOVE CUST-STATUS          TO WT-CUST-STATUS (W-CUSTOMER-TABLE-COUNT).
019900    PERFORM READ-CUSTOMER-RECORD.
020000ADD-CUSTOMER-TO-TABLE-EXIT.
020100    EXIT.
020200
020300SAVE-CUSTOMER-TABLE.
020400    CLOSE CUSTOMER-FILE.
020500    OPEN OUTPUT CUSTOMER-FILE.
020600    PERFORM WRITE-ONE-CUSTOMER-RECORD
020700            VARYING WT-CUST-IDX FROM 1 BY 1
020800            UNTIL WT-CUST-IDX > W-CUSTOMER-TABLE-COUNT.
020900    CLOSE CUSTOMER-FILE.
021000SAVE-CUSTOMER-TABLE-EXIT.
021100    EXIT.
021200
021300WRITE-ONE-CUSTOMER-RECORD.
021400    MOVE WT-CUST-ID (WT-CUST-IDX)             TO CUST-ID.
021500    MOVE WT-CUST-COMPANY-NAME (WT-CUST-IDX)   TO CUST-COMPANY-NAME.
021600    MOVE WT-CUST-TYPE (WT-CUST-IDX)           TO CUST-TYPE.
021700    MOVE WT-CUST-CREDIT-BALANCE (WT-CUST-IDX) TO CUST-CREDIT-BALANCE.
021800    MOVE WT-CUST-STATUS (WT-CUST-IDX)         TO CUST-STATUS.
021900    WRITE CUSTOMER-RECORD.
022000WRITE-ONE-CUSTOMER-RECORD-EXIT.
022100    EXIT.
022200
022300READ-PAYMENT-REQUEST-RECORD.
022400    READ PAYMENT-REQUEST-FILE
022500            AT END
022600               SET PAYMENT-REQUEST-EOF TO TRUE.
022700READ-PAYMENT-REQUEST-RECORD-EXIT.
022800    EXIT.
022900
023000PROCESS-ONE-PAYMENT-REQUEST.
023100    SET PAYREQ-OK TO TRUE.
023200    MOVE PRQ-INVOICE-ID TO W-LOOKUP-INV-ID.
023300    PERFORM LOOK-FOR-INVOICE-RECORD THRU LOOK-FOR-INVOICE-RECORD-EXIT.
023400    IF INVOICE-INDEX-NOT-FOUND
023500       ADD 1 TO W-PAYMENTS-NOT-ON-FILE
023600       DISPLAY "*** PAYMENT REJECTED -- INVOICE NOT ON FILE: " PRQ-INVOICE-ID
023700    ELSE
023800       READ INVOICE-FILE
023900               INVALID KEY
024000                  ADD 1 TO W-PAYMENTS-NOT-ON-FILE
024100                  DISPLAY "*** ERROR READING INVOICE " PRQ-INVOICE-ID " *** PAYMENT SKIPPED"
024200               NOT INVALID KEY
024300                  PERFORM VALIDATE-PAYMENT-REQUEST
024400                  IF PAYREQ-OK
024500                     PERFORM APPLY-PAYMENT-TO-INVOICE
024600                  ELSE
024700                     ADD 1 TO W-PAYMENTS-REJECTED
024800                  END-IF
024900       END-READ
025000    END-IF.
025100    PERFORM READ-PAYMENT-REQUEST-RECORD.
025200PROCESS-ONE-PAYMENT-REQUEST-EXIT.
025300    EXIT.
025400
025500VALIDATE-PAYMENT-REQUEST.
025600    IF NOT (INV-STATUS-SENT OR INV-STATUS-OVERDUE)
025700       SET PAYREQ-REJECTED TO TRUE
025800       DISPLAY "*** PAYMENT REJECTED -- INVOICE " INV-ID " NOT SENT/OVERDUE ***"
025900    END-IF.
026000    IF PRQ-AMOUNT NOT > ZERO
026100       SET PAYREQ-REJECTED TO TRUE
026200       DISPLAY "*** PAYMENT REJECTED -- NON-POSITIVE AMOUNT ON INVOICE " INV-ID " ***"
026300    END-IF.
026400VALIDATE-PAYMENT-REQUEST-EXIT.
026500    EXIT.
026600
026700APPLY-PAYMENT-TO-INVOICE.
026800    MOVE INV-BALANCE-DUE TO W-BALANCE-DUE-BEFORE.
026900    COMPUTE W-OVERPAYMENT-AMOUNT = PRQ-AMOUNT - W-BALANCE-DUE-BEFORE.
027000    IF W-OVERPAYMENT-AMOUNT < ZERO
027100       MOVE ZERO TO W-OVERPAYMENT-AMOUNT
027200    END-IF.
027300    ADD PRQ-AMOUNT TO INV-AMOUNT-PAID.
027400    COMPUTE INV-BALANCE-DUE = INV-TOTAL-AMOUNT - INV-AMOUNT-PAID.
027500    IF INV-BALANCE-DUE NOT > ZERO
027600       SET INV-STATUS-PAID TO TRUE
027700       MOVE ZERO TO INV-BALANCE-DUE
027800    END-IF.
027900    REWRITE INVOICE-RECORD
028000            INVALID KEY
028100               DISPLAY "*** ERROR REWRITING INVOICE " INV-ID " -- PAYMENT LOST ***".
028200    PERFORM WRITE-PAYMENT-RECORD.
028300    ADD 1 TO W-PAYMENTS-PROCESSED.
028400    IF W-OVERPAYMENT-AMOUNT > ZERO
028500       PERFORM APPLY-CREDIT-TO-CUSTOMER
028600    END-IF.
028700APPLY-PAYMENT-TO-INVOICE-EXIT.
028800    EXIT.
028900
029000WRITE-PAYMENT-RECORD.
029100    ADD 1 TO W-GEN-ID-SEQUENCE-CTR.
029200    MOVE W-GEN-ID-SEQUENCE-CTR TO W-GEN-ID-SEQUENCE.
029300    MOVE W-GEN-PAYMENT-ID-AREA TO PAY-ID.
029400    MOVE INV-ID                TO PAY-INVOICE-ID.
029500    MOVE INV-CUSTOMER-ID       TO PAY-CUSTOMER-ID.
029600    MOVE PRQ-AMOUNT            TO PAY-AMOUNT.
029700    MOVE PRQ-METHOD            TO PAY-METHOD.
029800    MOVE PRQ-DATE              TO PAY-DATE.
029900    SET PAY-STATUS-COMPLETED   TO TRUE.
030000    WRITE PAYMENT-RECORD.
030100WRITE-PAYMENT-RECORD-EXIT.
030200    EXIT.
030300
030400APPLY-CREDIT-TO-CUSTOMER.
030500    MOVE INV-CUSTOMER-ID TO W-LOOKUP-CUST-ID.
030600    PERFORM LOOK-FOR-CUSTOMER-RECORD THRU LOOK-FOR-CUSTOMER-RECORD-EXIT.
030700    IF CUSTOMER-TABLE-FOUND
030800       ADD W-OVERPAYMENT-AMOUNT TO WT-CUST-CREDIT-BALANCE (WT-CUST-IDX)
030900       ADD 1 TO W-CREDITS-APPLIED
031000    ELSE
031100       DISPLAY "*** OVERPAYMENT CREDIT LOST -- CUSTOMER NOT ON FILE: "
031200               INV-CUSTOMER-ID
031300    END-IF.
031400APPLY-CREDIT-TO-CUSTOMER-EXIT.
031500    EXIT.
031600
031700COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
031800COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".
