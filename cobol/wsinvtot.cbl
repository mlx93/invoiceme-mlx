000100
000200* wsinvtot.cbl
000300*
000400*-------------------------------------------------------------------------
000500*    WORKING-STORAGE to be used by PLINVTOT.CBL -- the shop's line-
000600*    total and invoice-total recalculation library (BUSINESS RULES 1
000700*    and 2).  The calling paragraph moves one LINE-ITEM-RECORD's
000800*    fields into W-CALC-UNIT-PRICE/W-CALC-QUANTITY/W-CALC-DISCOUNT-xxx/
000900*    W-CALC-TAX-RATE before PERFORMing CALCULATE-LINE-ITEM-TOTALS, and
001000*    reads the line's discount/tax/total back out of W-CALC-LINE-
001100*    DISCOUNT/W-CALC-LINE-TAX/W-CALC-LINE-TOTAL.  ACCUMULATE-INVOICE-
001200*    TOTALS adds one line's figures into the running W-INVTOT-
001300*    accumulators; FINALIZE-INVOICE-TOTALS turns those accumulators
001400*    into the INVOICE-RECORD's INV-SUBTOTAL/INV-TAX-AMOUNT/INV-
001500*    DISCOUNT-AMOUNT/INV-TOTAL-AMOUNT/INV-BALANCE-DUE.
001600*-------------------------------------------------------------------------
001700
001800      77 W-CALC-UNIT-PRICE             PIC S9(17)V99     COMP-3.
001900      77 W-CALC-QUANTITY               PIC 9(7)          COMP.
002000      77 W-CALC-DISCOUNT-TYPE          PIC X(10).
002100         88 W-CALC-DISCOUNT-PERCENTAGE VALUE "PERCENTAGE".
002200         88 W-CALC-DISCOUNT-FIXED      VALUE "FIXED".
002300         88 W-CALC-DISCOUNT-NONE       VALUE "NONE".
002400      77 W-CALC-DISCOUNT-VALUE         PIC S9(8)V99      COMP-3.
002500      77 W-CALC-TAX-RATE               PIC S9(3)V99      COMP-3.
002600
002700      77 W-CALC-LINE-BASE              PIC S9(17)V99     COMP-3.
002800      77 W-CALC-LINE-DISCOUNT          PIC S9(17)V99     COMP-3.
002900      77 W-CALC-LINE-TAXABLE           PIC S9(17)V99     COMP-3.
003000      77 W-CALC-LINE-TAX               PIC S9(17)V99     COMP-3.
003100      77 W-CALC-LINE-TOTAL             PIC S9(17)V99     COMP-3.
003200
003300      77 W-CALC-DISCOUNT-PCT-4DP       PIC S9(3)V9999    COMP-3.
003400      77 W-CALC-TAX-RATE-4DP           PIC S9(3)V9999    COMP-3.
003500
003600      01 W-INVTOT-ACCUMULATORS.
003700         05 W-INVTOT-SUBTOTAL          PIC S9(17)V99     COMP-3.
003800         05 W-INVTOT-DISCOUNT          PIC S9(17)V99     COMP-3.
003900         05 W-INVTOT-TAX               PIC S9(17)V99     COMP-3.
004000         05 W-INVTOT-LINE-COUNT        PIC 9(3)          COMP.
