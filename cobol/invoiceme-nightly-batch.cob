000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. invoiceme-nightly-batch.
000400AUTHOR. B.OKONKWO.
000500INSTALLATION. BILLING SYSTEMS GROUP.
000600DATE-WRITTEN. JANUARY 1993.
000700DATE-COMPILED.
000800SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000900*-------------------------------------------------------------------------
001000*    INVOICEME-NIGHTLY-BATCH
001100*    Top driver for the nightly InvoiceMe cycle.  CALLs each of the
001200*    batch steps in turn, in the order the business has always run
001300*    them: stamp the run date and invoice sequence, create any
001400*    requested invoices, generate the day's recurring invoices, sweep
001500*    for late fees, post the day's payments and refunds, and finish
001600*    with the customer aging report.  No terminal I-O of any kind --
001700*    this whole chain runs unattended overnight out of the JCL.
001800*-------------------------------------------------------------------------
001900*    01-11-93  R.HUTCHINS   ORIGINAL OVERNIGHT MENU DRIVER, CALLING
002000*                           THE OLD AP SYSTEM'S INTERACTIVE STEPS
002100*                           ONE AFTER ANOTHER OUT OF THE JCL.
002200*    11-09-98  R.HUTCHINS   Y2K REVIEW -- RUN DATE IS FOUR-DIGIT
002300*                           CENTURY THROUGHOUT THIS CHAIN.
002400*    04-02-11  B.OKONKWO    RQ#4471 -- REWRITTEN AS THE INVOICEME
002500*                           BATCH CHAIN, REPLACING THE OLD
002600*                           INTERACTIVE MAIN MENU AND ITS STEPS.
002700*    04-20-11  B.OKONKWO    RQ#4502 -- ADDED THE CREATE-INVOICE STEP
002800*                           AHEAD OF THE RECURRING STEP SO MANUALLY
002900*                           KEYED INVOICES GET TODAY'S SEQUENCE TOO.
003000*-------------------------------------------------------------------------
002800ENVIRONMENT DIVISION.
002900CONFIGURATION SECTION.
003000SPECIAL-NAMES.
003100    C01 IS TOP-OF-FORM.
003200DATA DIVISION.
003300WORKING-STORAGE SECTION.
003400
003500    01  W-JOB-START-STAMP             PIC 9(6).
003600    01  W-JOB-START-STAMP-R REDEFINES W-JOB-START-STAMP.
003700        05  W-JOB-START-HH            PIC 99.
003800        05  W-JOB-START-MM            PIC 99.
003900        05  W-JOB-START-SS            PIC 99.
004000
004100    01  W-JOB-START-DATE              PIC 9(8).
004200    01  W-JOB-START-DATE-R REDEFINES W-JOB-START-DATE.
004300        05  W-JOB-START-CCYY          PIC 9(4).
004400        05  W-JOB-START-MO            PIC 99.
004500        05  W-JOB-START-DY            PIC 99.
004600
004700    01  W-JOB-STEP-COUNT              PIC 9(1)            COMP.
004800    01  W-JOB-STEP-COUNT-R REDEFINES W-JOB-STEP-COUNT.
004900        05  FILLER                    PIC 9(1).
005000
005100    01  W-JOB-BANNER.
005200        05  FILLER                    PIC X(20) VALUE "INVOICEME NIGHTLY -".
005300        05  W-JOB-BANNER-STAMP        PIC 9(8).
005400        05  FILLER                    PIC X(20) VALUE SPACES.
005500
005600    77 W-DUMMY                        PIC X.
005700
005800PROCEDURE DIVISION.
005900
006000RUN-NIGHTLY-CYCLE.
006100    ACCEPT W-JOB-START-DATE FROM DATE YYYYMMDD.
006200    ACCEPT W-JOB-START-STAMP FROM TIME.
006300    MOVE W-JOB-START-DATE TO W-JOB-BANNER-STAMP.
006400    DISPLAY W-JOB-BANNER.
006500    MOVE ZERO TO W-JOB-STEP-COUNT.
006600    CALL "run-control-maintenance".
006700    ADD 1 TO W-JOB-STEP-COUNT.
006800    CALL "create-invoice-batch".
006900    ADD 1 TO W-JOB-STEP-COUNT.
007000    CALL "recurring-invoice-batch".
007100    ADD 1 TO W-JOB-STEP-COUNT.
007200    CALL "late-fee-batch".
007300    ADD 1 TO W-JOB-STEP-COUNT.
007400    CALL "record-payment".
007500    ADD 1 TO W-JOB-STEP-COUNT.
007600    CALL "issue-refund".
007700    ADD 1 TO W-JOB-STEP-COUNT.
007800    CALL "aging-report".
007900    ADD 1 TO W-JOB-STEP-COUNT.
008000    DISPLAY "INVOICEME NIGHTLY CYCLE COMPLETE -- STEPS RUN: " W-JOB-STEP-COUNT.
008100    STOP RUN.
008200RUN-NIGHTLY-CYCLE-EXIT.
008300    EXIT.
