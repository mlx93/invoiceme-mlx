000100
000200*-------------------------------------------------------------------------
000300*    SLTMPLI.CBL
000400*    FILE-CONTROL entry for the TEMPLATE-LINE-ITEM-FILE.
000500*
000600*    Sequential, child of TEMPLATE-FILE, ordered by (TL-TMPL-ID,
000700*    TL-SORT-ORDER).  Read-only from the recurring-invoice batch's point
000800*    of view -- its lines are only ever copied onto a brand-new invoice,
000900*    never changed.
001000*-------------------------------------------------------------------------
001100
001200     SELECT TEMPLATE-LINE-ITEM-FILE
001300            ASSIGN TO "TMPLLINE.DAT"
001400            ORGANIZATION IS SEQUENTIAL
001500            ACCESS MODE IS SEQUENTIAL
001600            FILE STATUS IS WS-TEMPL-LINE-FILE-STATUS.
