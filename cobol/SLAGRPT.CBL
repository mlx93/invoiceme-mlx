000100
000200*-------------------------------------------------------------------------
000300*    SLAGRPT.CBL
000400*    FILE-CONTROL entry for the AGING-REPORT-FILE -- the four-record
000500*    output of AGING-REPORT.COB, one record per aging bucket in fixed
000600*    order (0-30, 31-60, 61-90, 90+), always written in full even
000700*    when a bucket holds no invoices.  Sequential, write only.
000800*-------------------------------------------------------------------------
000900
001000     SELECT AGING-REPORT-FILE
001100            ASSIGN TO "AGERPT.DAT"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-AGING-REPORT-STATUS.
