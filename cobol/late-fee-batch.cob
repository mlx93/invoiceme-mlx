000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. late-fee-batch.
000400AUTHOR. B.OKONKWO.
000500INSTALLATION. BILLING SYSTEMS GROUP.
000600DATE-WRITTEN. APRIL 1992.
000700DATE-COMPILED.
000800SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000900*-------------------------------------------------------------------------
001000*    LATE-FEE-BATCH
001100*    Walks every open invoice and, for one whose due date has passed
001200*    and still carries a balance, figures how many whole calendar
001300*    months overdue it is (BUSINESS RULE 8) and appends a flat $125.00
001400*    late-fee LINE-ITEM-RECORD for each of the first three such months
001500*    (BUSINESS RULE 9) -- a fourth month and beyond draws no further
001600*    fee, the invoice simply stays OVERDUE.  A duplicate-guard keyed on
001700*    the "LATE FEE - <MONTH> <YEAR>" description for this run's month
001800*    keeps a second run on the same day, or a rerun of a failed run,
001900*    from billing the same month's fee twice.
002000*
002100*    There being no indexed (ISAM) support on this build, LINE-ITEM-
002200*    FILE cannot simply be REWRITTEN in place to insert a new line
002300*    in the middle of an invoice's group, so this step follows the
002400*    same SORT discipline DEDUCTIBLES-REPORT always used in the old
002500*    AP system: every existing line is read and RELEASEd back out
002600*    unchanged, a new late-fee line is RELEASEd immediately behind the
002700*    last line of a qualifying invoice's group, and the SORT's GIVING
002800*    phase writes the whole file back out in (LI-INVOICE-ID, LI-SORT-
002900*    ORDER) order -- this is the one point in the suite where LINE-
003000*    ITEM-FILE actually becomes globally sorted by invoice, not merely
003100*    grouped by it.  INVOICE-FILE stays open throughout for the random
003200*    READ/REWRITE that applies the fee and flips SENT to OVERDUE.
003300*-------------------------------------------------------------------------
003400*    04-09-92  B.OKONKWO    ORIGINAL FINANCE-CHARGE ASSESSMENT UTILITY,
003500*                           RUN BY HAND AT MONTH-END.
003600*    09-25-98  B.OKONKWO    Y2K REVIEW -- MONTH/YEAR STAMPS ARE FOUR-
003700*                           DIGIT CENTURY THROUGHOUT.
003800*    04-18-11  B.OKONKWO    RQ#4510 -- REWRITTEN AS A BATCH STEP FOR
003900*                           THE INVOICEME SUITE, MODELLED ON CLEARING-
004000*                           EXISTING-SELECTIONS' SCAN-AND-COUNT SHAPE
004100*                           FROM THE OLD AP SYSTEM.
004200*    04-21-11  B.OKONKWO    RQ#4518 -- DUPLICATE-GUARD ADDED AFTER A
004300*                           RERUN OF A FAILED JOB DOUBLE-BILLED THE
004400*                           CURRENT MONTH'S LATE FEE ON SEVERAL
004500*                           ACCOUNTS.
004600*-------------------------------------------------------------------------
004700ENVIRONMENT DIVISION.
004800CONFIGURATION SECTION.
004900SPECIAL-NAMES.
005000    C01 IS TOP-OF-FORM.
005100   INPUT-OUTPUT SECTION.
005200      FILE-CONTROL.
005300
005400         COPY "SLINVH.CBL".
005500         COPY "SLLNIT.CBL".
005600         COPY "SLCTLB.CBL".
005700
005800         SELECT SORT-LINE-ITEM-FILE
005900                ASSIGN TO "sort-late-fee.tmp".
006000
006100DATA DIVISION.
006200   FILE SECTION.
006300
006400      COPY "FDINVH.CBL".
006500      COPY "FDLNIT.CBL".
006600      COPY "FDCTLB.CBL".
006700
006800      SD SORT-LINE-ITEM-FILE.
006900      01 SRT-LINE-ITEM-RECORD.
007000         05 SRT-LI-INVOICE-ID          PIC X(36).
007100         05 SRT-LI-DESCRIPTION         PIC X(500).
007200         05 SRT-LI-QUANTITY            PIC 9(7).
007300         05 SRT-LI-UNIT-PRICE          PIC S9(17)V99 COMP-3.
007400         05 SRT-LI-DISCOUNT-TYPE       PIC X(10).
007500         05 SRT-LI-DISCOUNT-VALUE      PIC S9(8)V99  COMP-3.
007600         05 SRT-LI-TAX-RATE            PIC S9(3)V99  COMP-3.
007700         05 SRT-LI-SORT-ORDER          PIC 9(5).
007800         05 FILLER                     PIC X(13).
007900
008000   WORKING-STORAGE SECTION.
008100
008200      COPY "wsinvidx.cbl".
008300      COPY "wsinvtot.cbl".
008400      COPY "wsdate.cbl".
008500
008600      01  WS-INVOICE-FILE-STATUS        PIC X(2).
008700          88  INVOICE-FILE-OK           VALUE "00".
008800          88  INVOICE-FILE-EOF          VALUE "10".
008900
009000      01  WS-LINE-ITEM-FILE-STATUS      PIC X(2).
009100          88  LINE-ITEM-FILE-OK         VALUE "00".
009200
009300      01  WS-RUN-CONTROL-STATUS         PIC X(2).
009400          88  RUN-CONTROL-OK            VALUE "00".
009500
009600      77  WS-INVOICE-REL-KEY            PIC 9(7)          COMP.
009700
009800      01  W-OLD-LINE-EOF-SW             PIC X.
009900          88  OLD-LINE-ITEM-EOF         VALUE "Y".
010000          88  OLD-LINE-ITEM-NOT-EOF     VALUE "N".
010100
010200      01  W-DUP-FEE-SW                  PIC X.
010300          88  DUP-FEE-FOUND             VALUE "Y".
010400          88  DUP-FEE-NOT-FOUND         VALUE "N".
010500
010600      77  W-GROUP-INVOICE-ID            PIC X(36).
010700      77  W-GROUP-MAX-SORT-ORDER        PIC 9(5)          COMP.
010800
010900      01  W-LATE-FEE-DESC-AREA.
011000          05  FILLER                    PIC X(11) VALUE "LATE FEE - ".
011100          05  W-LATE-FEE-DESC-MONTH     PIC X(9).
011200          05  FILLER                    PIC X(1)  VALUE SPACE.
011300          05  W-LATE-FEE-DESC-YEAR      PIC 9(4).
011400
011500      01  W-COUNT-AREA.
011600          05  W-INVOICES-SCANNED        PIC 9(7)          COMP.
011700          05  W-INVOICES-NOT-ON-FILE    PIC 9(7)          COMP.
011800          05  W-LATE-FEES-APPLIED       PIC 9(7)          COMP.
011900
012000PROCEDURE DIVISION.
012100
012200RUN-LATE-FEE-BATCH-MAIN.
012300    PERFORM OPEN-ALL-FILES.
012400    PERFORM LOAD-RUN-CONTROL-RECORD.
012500    PERFORM LOAD-INVOICE-INDEX-TABLE.
012600    PERFORM LOAD-GDTV-MONTH-NAME-TABLE THRU LOAD-GDTV-MONTH-NAME-TABLE-EXIT.
012700    PERFORM BUILD-LATE-FEE-DESCRIPTION.
012800    MOVE ZERO TO W-COUNT-AREA.
012900    SORT SORT-LINE-ITEM-FILE
013000            ON ASCENDING KEY SRT-LI-INVOICE-ID SRT-LI-SORT-ORDER
013100            INPUT PROCEDURE IS SCAN-OLD-LINE-ITEMS THRU SCAN-OLD-LINE-ITEMS-EXIT
013200            GIVING LINE-ITEM-FILE.
013300    CLOSE INVOICE-FILE.
013400    CLOSE RUN-CONTROL-FILE.
013500    DISPLAY "LATE-FEE-BATCH -- INVOICE GROUPS SCANNED..: " W-INVOICES-SCANNED.
013600    DISPLAY "LATE-FEE-BATCH -- NOT FOUND ON MASTER......: " W-INVOICES-NOT-ON-FILE.
013700    DISPLAY "LATE-FEE-BATCH -- LATE FEES APPLIED.........: " W-LATE-FEES-APPLIED.
013800    EXIT PROGRAM.
013900RUN-LATE-FEE-BATCH-MAIN-EXIT.
014000    EXIT.
014100
014200OPEN-ALL-FILES.
014300    OPEN I-O INVOICE-FILE.
014400    OPEN INPUT RUN-CONTROL-FILE.
014500OPEN-ALL-FILES-EXIT.
014600    EXIT.
014700
014800LOAD-RUN-CONTROL-RECORD.
014900    MOVE 1 TO CTL-KEY.
015000    READ RUN-CONTROL-FILE
015100            INVALID KEY
015200               DISPLAY "*** ERROR READING RUN-CONTROL-FILE ***".
015300LOAD-RUN-CONTROL-RECORD-EXIT.
015400    EXIT.
015500
015600BUILD-LATE-FEE-DESCRIPTION.
015700*    BUSINESS RULE 9 -- the description every fee this run charges
015800*    carries, and the duplicate-guard's key.  Built once, from the
015900*    run date's own month and year, not the invoice's due date.
016000    MOVE GDTV-TABLE-MONTH-NAME (CTL-RUN-MM) TO W-LATE-FEE-DESC-MONTH.
016100    MOVE CTL-RUN-CCYY TO W-LATE-FEE-DESC-YEAR.
016200BUILD-LATE-FEE-DESCRIPTION-EXIT.
016300    EXIT.
016400
016500LOAD-INVOICE-INDEX-TABLE.
016600*    Same one-time table build every other batch step in this suite
016700*    uses to find an invoice's relative-record slot by INV-ID.
016800    MOVE ZERO TO W-INVOICE-INDEX-COUNT.
016900    MOVE 1 TO WS-INVOICE-REL-KEY.
017000    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
017100    PERFORM ADD-INVOICE-TO-INDEX
017200            UNTIL INVOICE-FILE-EOF.
017300LOAD-INVOICE-INDEX-TABLE-EXIT.
017400    EXIT.
017500
017600READ-NEXT-INVOICE-FOR-INDEX.
017700    READ INVOICE-FILE
017800            INVALID KEY
017900               SET INVOICE-FILE-EOF TO TRUE.
018000READ-NEXT-INVOICE-FOR-INDEX-EXIT.
018100    EXIT.
018200
018300ADD-INVOICE-TO-INDEX.
018400    ADD 1 TO W-INVOICE-INDEX-COUNT.
018500    MOVE INV-ID              TO WX-INV-ID (W-INVOICE-INDEX-COUNT).
018600    MOVE WS-INVOICE-REL-KEY  TO WX-INV-REL-KEY (W-INVOICE-INDEX-COUNT).
018700    ADD 1 TO WS-INVOICE-REL-KEY.
018800    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
018900ADD-INVOICE-TO-INDEX-EXIT.
019000    EXIT.
019100
019200SCAN-OLD-LINE-ITEMS.
019300*    SORT's INPUT PROCEDURE.  Reads the old LINE-ITEM-FILE from the
019400*    top, group by group on LI-INVOICE-ID, RELEASEing every existing
019500*    line unchanged and, at the end of a qualifying invoice's group,
019600*    one new late-fee line behind it.  The file is fully read and
019700*    closed here before SORT's GIVING phase reopens the same name for
019800*    output -- the same way DEDUCTIBLES-REPORT once sorted the voucher
019900*    file into a work copy, except here the work copy and the
020000*    permanent file are the same LINE-ITEM-FILE.
020100    OPEN INPUT LINE-ITEM-FILE.
020200    SET OLD-LINE-ITEM-NOT-EOF TO TRUE.
020300    PERFORM READ-OLD-LINE-ITEM-RECORD.
020400    PERFORM PROCESS-ONE-LINE-ITEM-GROUP
020500            UNTIL OLD-LINE-ITEM-EOF.
020600    CLOSE LINE-ITEM-FILE.
020700SCAN-OLD-LINE-ITEMS-EXIT.
020800    EXIT.
020900
021000READ-OLD-LINE-ITEM-RECORD.
021100    READ LINE-ITEM-FILE
021200       AT END
021300          SET OLD-LINE-ITEM-EOF TO TRUE
021400    END-READ.
021500READ-OLD-LINE-ITEM-RECORD-EXIT.
021600    EXIT.
021700
021800PROCESS-ONE-LINE-ITEM-GROUP.
021900    MOVE LI-INVOICE-ID TO W-GROUP-INVOICE-ID.
022000    MOVE ZERO TO W-GROUP-MAX-SORT-ORDER.
022100    SET DUP-FEE-NOT-FOUND TO TRUE.
022200    PERFORM RELEASE-ONE-GROUP-LINE
022300            UNTIL OLD-LINE-ITEM-EOF
022400               OR LI-INVOICE-ID NOT = W-GROUP-INVOICE-ID.
022500    PERFORM EVALUATE-LATE-FEE-FOR-GROUP.
022600PROCESS-ONE-LINE-ITEM-GROUP-EXIT.
022700    EXIT.
022800
022900RELEASE-ONE-GROUP-LINE.
023000    RELEASE SRT-LINE-ITEM-RECORD FROM LINE-ITEM-RECORD.
023100    IF LI-SORT-ORDER > W-GROUP-MAX-SORT-ORDER
023200       MOVE LI-SORT-ORDER TO W-GROUP-MAX-SORT-ORDER
023300    END-IF.
023400    IF LI-DESCRIPTION = W-LATE-FEE-DESC-AREA
023500       SET DUP-FEE-FOUND TO TRUE
023600    END-IF.
023700    PERFORM READ-OLD-LINE-ITEM-RECORD.
023800RELEASE-ONE-GROUP-LINE-EXIT.
023900    EXIT.
024000
024100EVALUATE-LATE-FEE-FOR-GROUP.
024200    ADD 1 TO W-INVOICES-SCANNED.
024300    MOVE W-GROUP-INVOICE-ID TO W-LOOKUP-INV-ID.
024400    PERFORM LOOK-FOR-INVOICE-RECORD THRU LOOK-FOR-INVOICE-RECORD-EXIT.
024500    IF INVOICE-INDEX-NOT-FOUND
024600       ADD 1 TO W-INVOICES-NOT-ON-FILE
024700       DISPLAY "*** LINE ITEMS FOUND FOR UNKNOWN INVOICE "
024800               W-GROUP-INVOICE-ID " -- NO MASTER RECORD ***"
024900    ELSE
025000       READ INVOICE-FILE
025100               INVALID KEY
025200                  DISPLAY "*** ERROR READING INVOICE " W-GROUP-INVOICE-ID
025300                          " *** SKIPPED ***"
025400               NOT INVALID KEY
025500                  PERFORM CHECK-INVOICE-FOR-LATE-FEE
025600       END-READ
025700    END-IF.
025800EVALUATE-LATE-FEE-FOR-GROUP-EXIT.
025900    EXIT.
026000
026100CHECK-INVOICE-FOR-LATE-FEE.
026200*    BUSINESS RULE 8 -- months overdue is whole calendar months from
026300*    the due date to the run date; zero or negative months, or an
026400*    invoice that is not open with a balance, draws no fee.
026500    IF (INV-STATUS-SENT OR INV-STATUS-OVERDUE)
026600            AND INV-DUE-DATE < CTL-RUN-DATE
026700            AND INV-BALANCE-DUE > ZERO
026800       MOVE INV-DUE-DATE TO GDTV-DATE
026900       MOVE CTL-RUN-DATE TO GDTV-DATE-2
027000       PERFORM GET-MONTHS-BETWEEN-GDTV-DATES THRU GET-MONTHS-BETWEEN-GDTV-DATES-EXIT
027100       IF GDTV-MONTHS > ZERO
027200               AND GDTV-MONTHS NOT > 3
027300               AND DUP-FEE-NOT-FOUND
027400          PERFORM APPLY-LATE-FEE-TO-INVOICE
027500       END-IF
027600    END-IF.
027700CHECK-INVOICE-FOR-LATE-FEE-EXIT.
027800    EXIT.
027900
028000APPLY-LATE-FEE-TO-INVOICE.
028100*    The new line carries no discount and no tax (BUSINESS RULE 9), so
028200*    its whole $125.00 base is its total -- there is no sibling line to
028300*    reaccumulate, so the figure is added straight onto what INVOICE-
028400*    RECORD already carries rather than rerunning PLINVTOT's full
028500*    accumulate-and-finalize pass over every line on the invoice.
028600    ADD 1 TO W-GROUP-MAX-SORT-ORDER.
028700    MOVE W-GROUP-INVOICE-ID      TO LI-INVOICE-ID.
028800    MOVE W-LATE-FEE-DESC-AREA    TO LI-DESCRIPTION.
028900    MOVE 1                       TO LI-QUANTITY.
029000    MOVE 125.00                  TO LI-UNIT-PRICE.
029100    SET LI-DISCOUNT-NONE         TO TRUE.
029200    MOVE ZERO                    TO LI-DISCOUNT-VALUE.
029300    MOVE ZERO                    TO LI-TAX-RATE.
029400    MOVE W-GROUP-MAX-SORT-ORDER  TO LI-SORT-ORDER.
029500    RELEASE SRT-LINE-ITEM-RECORD FROM LINE-ITEM-RECORD.
029600    MOVE LI-UNIT-PRICE            TO W-CALC-UNIT-PRICE.
029700    MOVE LI-QUANTITY               TO W-CALC-QUANTITY.
029800    MOVE LI-DISCOUNT-TYPE          TO W-CALC-DISCOUNT-TYPE.
029900    MOVE LI-DISCOUNT-VALUE         TO W-CALC-DISCOUNT-VALUE.
030000    MOVE LI-TAX-RATE               TO W-CALC-TAX-RATE.
030100    PERFORM CALCULATE-LINE-ITEM-TOTALS THRU CALCULATE-LINE-ITEM-TOTALS-EXIT.
030200    ADD W-CALC-LINE-BASE  TO INV-SUBTOTAL.
030300    ADD W-CALC-LINE-TAX   TO INV-TAX-AMOUNT.
030400    ADD W-CALC-LINE-TOTAL TO INV-TOTAL-AMOUNT.
030500    ADD W-CALC-LINE-TOTAL TO INV-BALANCE-DUE.
030600    ADD 1 TO INV-LINE-COUNT.
030700    IF INV-STATUS-SENT
030800       SET INV-STATUS-OVERDUE TO TRUE
030900    END-IF.
031000    REWRITE INVOICE-RECORD
031100            INVALID KEY
031200               DISPLAY "*** ERROR REWRITING INVOICE " INV-ID
031300                       " *** LATE FEE LOST ***".
031400    ADD 1 TO W-LATE-FEES-APPLIED.
031500APPLY-LATE-FEE-TO-INVOICE-EXIT.
031600    EXIT.
031700
031800COPY "PLINVTOT.CBL".
031900COPY "PLDATE.CBL".
032000COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
