000100IDENTIFICATION DIVISION.
000200PROGRAM-ID. issue-refund.
000300AUTHOR. B.OKONKWO.
000400INSTALLATION. BILLING SYSTEMS GROUP.
000500DATE-WRITTEN. APRIL 1992.
000600DATE-COMPILED.
000700SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000800*-------------------------------------------------------------------------
000900*    ISSUE-REFUND
001000*    Posts the day's refund requests (REFUND-REQUEST-FILE) against
001100*    invoices that have already been paid in full (RULE 11 -- the
001200*    invoice must be PAID, and the refund can never exceed what has
001300*    actually been paid on it).  A refund that leaves a balance owing
001400*    reopens the invoice back to SENT and clears its paid date, same as
001500*    the old AP system's SELECT-VOUCHER-TO-PAY let a posted voucher be
001600*    toggled back to unpaid -- this program keeps that same idea of
001700*    "clearing" a payment but drives it off a batch request instead of
001800*    an operator's screen selection.  A request can optionally ask that
001900*    the refund be left on the books as customer credit instead of
002000*    cash paid back out.
002100*-------------------------------------------------------------------------
002200*    04-14-92  B.OKONKWO    ORIGINAL MANUAL PAYMENT-REVERSAL UTILITY,
002300*                           USED BY THE CASHIER'S OFFICE TO VOID A
002400*                           POSTED PAYMENT BY HAND.
002500*    09-28-98  B.OKONKWO    Y2K REVIEW -- REFUND-DATE FIELD IS FOUR-
002600*                           DIGIT CENTURY THROUGHOUT.
002700*    04-28-11  B.OKONKWO    RQ#4541 -- REWRITTEN FOR THE INVOICEME
002800*                           BATCH SUITE, BORROWING THE OLD AP SYSTEM'S
002900*                           SELECT-VOUCHER-TO-PAY NOTION OF CLEARING A
003000*                           VOUCHER'S PAID STATUS, REWORKED HERE AS A
003100*                           PARTIAL OR FULL REFUND AGAINST AN INVOICE.
003200*    05-02-11  B.OKONKWO    RQ#4548 -- ADDED THE APPLY-AS-CREDIT OPTION
003300*                           REQUESTED BY THE BILLING DESK SO A REFUND
003400*                           DOES NOT HAVE TO BE CUT AS CASH.
003500*-------------------------------------------------------------------------
003600ENVIRONMENT DIVISION.
003700CONFIGURATION SECTION.
003800SPECIAL-NAMES.
003900    C01 IS TOP-OF-FORM.
004000   INPUT-OUTPUT SECTION.
004100      FILE-CONTROL.
004200         COPY "SLINVH.CBL".
004300         COPY "SLRFREQ.CBL".
004400         COPY "SLPYMT.CBL".
004500         COPY "SLCUST.CBL".
004600         COPY "SLCTLB.CBL".
004700DATA DIVISION.
004800   FILE SECTION.
004900      COPY "FDINVH.CBL".
005000      COPY "FDRFREQ.CBL".
005100      COPY "FDPYMT.CBL".
005200      COPY "FDCUST.CBL".
005300      COPY "FDCTLB.CBL".
005400WORKING-STORAGE SECTION.
005500   COPY "wsinvidx.cbl".
005600   COPY "wscust01.cbl".
005700
005800   01  WS-INVOICE-FILE-STATUS       PIC X(2).
005900       88  INVOICE-FILE-OK          VALUE "00".
006000       88  INVOICE-FILE-EOF         VALUE "10".
006100
006200   01  WS-RFND-REQUEST-FILE-STATUS  PIC X(2).
006300       88  RFND-REQUEST-FILE-OK     VALUE "00".
006400       88  RFND-REQUEST-FILE-EOF    VALUE "10".
006500
006600   01  WS-PAYMENT-FILE-STATUS       PIC X(2).
006700       88  PAYMENT-FILE-OK          VALUE "00".
006800
006900   01  WS-CUSTOMER-FILE-STATUS      PIC X(2).
007000       88  CUSTOMER-FILE-OK         VALUE "00".
007100       88  CUSTOMER-FILE-EOF        VALUE "10".
007200
007300   01  WS-RUN-CONTROL-STATUS        PIC X(2).
007400       88  RUN-CONTROL-FILE-OK      VALUE "00".
007500
007600   77  WS-INVOICE-REL-KEY           PIC 9(7)          COMP.
007700
007800   01  W-RFNDREQ-EOF-SW             PIC X.
007900       88  RFND-REQUEST-EOF         VALUE "Y".
008000       88  RFND-REQUEST-NOT-EOF     VALUE "N".
008100
008200   01  W-RFNDREQ-ERROR-SW           PIC X.
008300       88  RFNDREQ-REJECTED         VALUE "Y".
008400       88  RFNDREQ-OK                VALUE "N".
008500
008600   01  W-GEN-PAYMENT-ID-AREA.
008700       05  FILLER                   PIC X(4)  VALUE "RFND".
008800       05  W-GEN-ID-RUN-DATE        PIC 9(8).
008900       05  W-GEN-ID-SEQUENCE        PIC 9(6).
009000       05  FILLER                   PIC X(18) VALUE SPACES.
009100
009200   77  W-GEN-ID-SEQUENCE-CTR        PIC 9(6)          COMP.
009300
009400   77  W-AMOUNT-PAID-BEFORE         PIC S9(17)V99     COMP-3.
009500
009600   01  W-COUNT-AREA.
009700       05  W-REFUNDS-PROCESSED      PIC 9(7)          COMP.
009800       05  W-REFUNDS-REJECTED       PIC 9(7)          COMP.
009900       05  W-REFUNDS-NOT-ON-FILE    PIC 9(7)          COMP.
010000       05  W-CREDITS-APPLIED        PIC 9(7)          COMP.
010100       05  FILLER                   PIC X(08).
010200
010300PROCEDURE DIVISION.
010400
010500RUN-ISSUE-REFUND-MAIN.
010600    PERFORM OPEN-ALL-FILES.
010700    PERFORM LOAD-RUN-CONTROL-RECORD.
010800    PERFORM LOAD-INVOICE-INDEX-TABLE.
010900    PERFORM LOAD-CUSTOMER-TABLE.
011000    MOVE ZERO TO W-COUNT-AREA.
011100    MOVE ZERO TO W-GEN-ID-SEQUENCE-CTR.
011200    MOVE CTL-RUN-DATE TO W-GEN-ID-RUN-DATE.
011300    SET RFND-REQUEST-NOT-EOF TO TRUE.
011400    PERFORM READ-REFUND-REQUEST-RECORD.
011500    PERFORM PROCESS-ONE-REFUND-REQUEST
011600            UNTIL RFND-REQUEST-EOF.
011700    PERFORM SAVE-CUSTOMER-TABLE.
011800    PERFORM CLOSE-ALL-FILES.
011900    DISPLAY "ISSUE-REFUND -- REFUNDS PROCESSED:        " W-REFUNDS-PROCESSED.
012000    DISPLAY "ISSUE-REFUND -- REFUNDS REJECTED:         " W-REFUNDS-REJECTED.
012100    DISPLAY "ISSUE-REFUND -- INVOICE NOT ON FILE:      " W-REFUNDS-NOT-ON-FILE.
012200    DISPLAY "ISSUE-REFUND -- REFUND-AS-CREDIT APPLIED: " W-CREDITS-APPLIED.
012300    EXIT PROGRAM.
012400RUN-ISSUE-REFUND-MAIN-EXIT.
012500    EXIT.
012600
012700OPEN-ALL-FILES.
012800    OPEN I-O   INVOICE-FILE.
012900    OPEN INPUT REFUND-REQUEST-FILE.
013000    OPEN EXTEND PAYMENT-FILE.
013100    OPEN INPUT CUSTOMER-FILE.
013200    OPEN INPUT RUN-CONTROL-FILE.
013300OPEN-ALL-FILES-EXIT.
013400    EXIT.
013500
013600CLOSE-ALL-FILES.
013700    CLOSE INVOICE-FILE.
013800    CLOSE REFUND-REQUEST-FILE.
013900    CLOSE PAYMENT-FILE.
014000    CLOSE RUN-CONTROL-FILE.
014100CLOSE-ALL-FILES-EXIT.
014200    EXIT.
014300
014400LOAD-RUN-CONTROL-RECORD.
014500    MOVE 1 TO CTL-KEY.
014600    READ RUN-CONTROL-FILE
014700            INVALID KEY
014800               DISPLAY "*** ERROR READING RUN-CONTROL-FILE ***".
014900LOAD-RUN-CONTROL-RECORD-EXIT.
015000    EXIT.
015100
015200LOAD-INVOICE-INDEX-TABLE.
015300    MOVE ZERO TO W-INVOICE-INDEX-COUNT.
015400    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
015500    PERFORM ADD-INVOICE-TO-INDEX
015600            UNTIL INVOICE-FILE-EOF.
015700LOAD-INVOICE-INDEX-TABLE-EXIT.
015800    EXIT.
015900
016000READ-NEXT-INVOICE-FOR-INDEX.
016100    ADD 1 TO WS-INVOICE-REL-KEY.
016200    READ INVOICE-FILE
016300            INVALID KEY
016400               SET INVOICE-FILE-EOF TO TRUE.
016500READ-NEXT-INVOICE-FOR-INDEX-EXIT.
016600    EXIT.
016700
016800ADD-INVOICE-TO-INDEX.
016900    ADD 1 TO W-INVOICE-INDEX-COUNT.
017000    MOVE INV-ID               TO WX-INV-ID (W-INVOICE-INDEX-COUNT).
017100    MOVE WS-INVOICE-REL-KEY    TO WX-INV-REL-KEY (W-INVOICE-INDEX-COUNT).
017200    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
017300ADD-INVOICE-TO-INDEX-EXIT.
017400    EXIT.
017500
017600LOAD-CUSTOMER-TABLE.
017700    MOVE ZERO TO W-CUSTOMER-TABLE-COUNT.
017800    PERFORM READ-CUSTOMER-RECORD.
017900    PERFORM ADD-CUSTOMER-TO-TABLE
018000            UNTIL CUSTOMER-FILE-EOF.
018100LOAD-CUSTOMER-TABLE-EXIT.
018200    EXIT.
018300
018400READ-CUSTOMER-RECORD.
018500    READ CUSTOMER-FILE
018600            AT END
018700               SET CUSTOMER-FILE-EOF TO TRUE.
018800READ-CUSTOMER-RECORD-EXIT.
018900    EXIT.
019000
019100ADD-CUSTOMER-TO-TABLE.
019200    ADD 1 TO W-CUSTOMER-TABLE-COUNT.
019300    MOVE CUST-ID              TO WT-CUST-ID (W-CUSTOMER-TABLE-COUNT).
019400    MOVE CUST-COMPANY-NAME    TO WT-CUST-COMPANY-NAME (W-CUSTOMER-TABLE-COUNT).
019500    MOVE CUST-TYPE            TO WT-CUST-TYPE (W-CUSTOMER-TABLE-COUNT).
019600    MOVE CUST-CREDIT-BALANCE  TO WT-CUST-CREDIT-BALANCE (W-CUSTOMER-TABLE-COUNT).
019700    MOVE CUST-STATUS          TO WT-CUST-STATUS (W-CUSTOMER-TABLE-COUNT).
019800    PERFORM READ-CUSTOMER-RECORD.
019900ADD-CUSTOMER-TO-TABLE-EXIT.
020000    EXIT.
020100
020200SAVE-CUSTOMER-TABLE.
020300    CLOSE CUSTOMER-FILE.
020400    OPEN OUTPUT CUSTOMER-FILE.
020500    PERFORM WRITE-ONE-CUSTOMER-RECORD
020600            VARYING WT-CUST-IDX FROM 1 BY 1
020700            UNTIL WT-CUST-IDX > W-CUSTOMER-TABLE-COUNT.
020800    CLOSE CUSTOMER-FILE.
020900SAVE-CUSTOMER-TABLE-EXIT.
021000    EXIT.
021100
021200WRITE-ONE-CUSTOMER-RECORD.
021300    MOVE WT-CUST-ID (WT-CUST-IDX)             TO CUST-ID.
021400    MOVE WT-CUST-COMPANY-NAME (WT-CUST-IDX)   TO CUST-COMPANY-NAME.
021500    MOVE WT-CUST-TYPE (WT-CUST-IDX)           TO CUST-TYPE.
021600    MOVE WT-CUST-CREDIT-BALANCE (WT-CUST-IDX) TO CUST-CREDIT-BALANCE.
021700    MOVE WT-CUST-STATUS (WT-CUST-IDX)         TO CUST-STATUS.
021800    WRITE CUSTOMER-RECORD.
021900WRITE-ONE-CUSTOMER-RECORD-EXIT.
022000    EXIT.
022100
022200READ-REFUND-REQUEST-RECORD.
022300    READ REFUND-REQUEST-FILE
022400            AT END
022500               SET RFND-REQUEST-EOF TO TRUE.
022600READ-REFUND-REQUEST-RECORD-EXIT.
022700    EXIT.
022800
022900PROCESS-ONE-REFUND-REQUEST.
023000    SET RFNDREQ-OK TO TRUE.
023100    MOVE RRQ-INVOICE-ID TO W-LOOKUP-INV-ID.
023200    PERFORM LOOK-FOR-INVOICE-RECORD THRU LOOK-FOR-INVOICE-RECORD-EXIT.
023300    IF INVOICE-INDEX-NOT-FOUND
023400       ADD 1 TO W-REFUNDS-NOT-ON-FILE
023500       DISPLAY "*** REFUND REJECTED -- INVOICE NOT ON FILE: " RRQ-INVOICE-ID
023600    ELSE
023700       READ INVOICE-FILE
023800               INVALID KEY
023900                  ADD 1 TO W-REFUNDS-NOT-ON-FILE
024000                  DISPLAY "*** ERROR READING INVOICE " RRQ-INVOICE-ID " *** REFUND SKIPPED"
024100               NOT INVALID KEY
024200                  PERFORM VALIDATE-REFUND-REQUEST
024300                  IF RFNDREQ-OK
024400                     PERFORM APPLY-REFUND-TO-INVOICE
024500                  ELSE
024600                     ADD 1 TO W-REFUNDS-REJECTED
024700                  END-IF
024800       END-READ
024900    END-IF.
025000    PERFORM READ-REFUND-REQUEST-RECORD.
025100PROCESS-ONE-REFUND-REQUEST-EXIT.
025200    EXIT.
025300
025400VALIDATE-REFUND-REQUEST.
025500    IF NOT INV-STATUS-PAID
025600       SET RFNDREQ-REJECTED TO TRUE
025700       DISPLAY "*** REFUND REJECTED -- INVOICE " INV-ID " NOT PAID ***"
025800    END-IF.
025900    IF RRQ-AMOUNT NOT > ZERO
026000       SET RFNDREQ-REJECTED TO TRUE
026100       DISPLAY "*** REFUND REJECTED -- NON-POSITIVE AMOUNT ON INVOICE " INV-ID " ***"
026200    END-IF.
026300    IF RRQ-AMOUNT > INV-AMOUNT-PAID
026400       SET RFNDREQ-REJECTED TO TRUE
026500       DISPLAY "*** REFUND REJECTED -- AMOUNT EXCEEDS AMOUNT PAID ON INVOICE " INV-ID " ***"
026600    END-IF.
026700VALIDATE-REFUND-REQUEST-EXIT.
026800    EXIT.
026900
027000APPLY-REFUND-TO-INVOICE.
027100    MOVE INV-AMOUNT-PAID TO W-AMOUNT-PAID-BEFORE.
027200    SUBTRACT RRQ-AMOUNT FROM INV-AMOUNT-PAID.
027300    COMPUTE INV-BALANCE-DUE = INV-TOTAL-AMOUNT - INV-AMOUNT-PAID.
027400    IF INV-BALANCE-DUE > ZERO
027500       SET INV-STATUS-SENT TO TRUE
027600    ELSE
027700       MOVE ZERO TO INV-BALANCE-DUE
027800    END-IF.
027900    REWRITE INVOICE-RECORD
028000            INVALID KEY
028100               DISPLAY "*** ERROR REWRITING INVOICE " INV-ID " -- REFUND LOST ***".
028200    PERFORM WRITE-REFUND-PAYMENT-RECORD.
028300    ADD 1 TO W-REFUNDS-PROCESSED.
028400    IF RRQ-CREDIT-YES
028500       PERFORM APPLY-CREDIT-TO-CUSTOMER
028600    END-IF.
028700APPLY-REFUND-TO-INVOICE-EXIT.
028800    EXIT.
028900
029000WRITE-REFUND-PAYMENT-RECORD.
029100    ADD 1 TO W-GEN-ID-SEQUENCE-CTR.
029200    MOVE W-GEN-ID-SEQUENCE-CTR TO W-GEN-ID-SEQUENCE.
029300    MOVE W-GEN-PAYMENT-ID-AREA TO PAY-ID.
029400    MOVE INV-ID                TO PAY-INVOICE-ID.
029500    MOVE INV-CUSTOMER-ID       TO PAY-CUSTOMER-ID.
029600    MOVE RRQ-AMOUNT            TO PAY-AMOUNT.
029700    SET PAY-METHOD-ACH         TO TRUE.
029800    MOVE RRQ-DATE              TO PAY-DATE.
029900    SET PAY-STATUS-REFUNDED    TO TRUE.
030000    WRITE PAYMENT-RECORD.
030100WRITE-REFUND-PAYMENT-RECORD-EXIT.
030200    EXIT.
030300
030400APPLY-CREDIT-TO-CUSTOMER.
030500    MOVE INV-CUSTOMER-ID TO W-LOOKUP-CUST-ID.
030600    PERFORM LOOK-FOR-CUSTOMER-RECORD THRU LOOK-FOR-CUSTOMER-RECORD-EXIT.
030700    IF CUSTOMER-TABLE-FOUND
030800       ADD RRQ-AMOUNT TO WT-CUST-CREDIT-BALANCE (WT-CUST-IDX)
030900       ADD 1 TO W-CREDITS-APPLIED
031000    ELSE
031100       DISPLAY "*** REFUND-AS-CREDIT LOST -- CUSTOMER NOT ON FILE: "
031200               INV-CUSTOMER-ID
031300    END-IF.
031400APPLY-CREDIT-TO-CUSTOMER-EXIT.
031500    EXIT.
031600
031700COPY "PL-LOOK-FOR-INVOICE-RECORD.CBL".
031800COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".
