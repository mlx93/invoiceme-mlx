000100
000200*-------------------------------------------------------------------------
000300*    FDRUNPRM.CBL
000400*    FD and record layout for the RUN-PARAMETER-FILE (80-byte card
000500*    image, classic operator parameter-card layout).
000600*-------------------------------------------------------------------------
000700
000800    FD  RUN-PARAMETER-FILE
000900        LABEL RECORDS ARE STANDARD.
001000
001100    01  RUN-PARAMETER-RECORD.
001200        05  PRM-OVERRIDE-DATE         PIC 9(8).
001300        05  PRM-OVERRIDE-SEQ-YEAR     PIC 9(4).
001400        05  PRM-OVERRIDE-SEQ-NUMBER   PIC 9(4).
001500        05  FILLER                    PIC X(64).
