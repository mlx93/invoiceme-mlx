000100
000200* PL-LOOK-FOR-INVOICE-RECORD.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Looks up W-LOOKUP-INV-ID in W-INVOICE-INDEX-TABLE with SEARCH
000600*    ALL.  Sets INVOICE-INDEX-FOUND/NOT-FOUND and, when found, moves
000700*    the matching WX-INV-REL-KEY to WS-INVOICE-REL-KEY so the calling
000800*    paragraph can READ or REWRITE INVOICE-FILE by relative key.
000900*-------------------------------------------------------------------------
001000
001100LOOK-FOR-INVOICE-RECORD.
001200    SET INVOICE-INDEX-NOT-FOUND TO TRUE.
001300    SEARCH ALL WX-INV-ID (WX-INV-IDX)
001400       AT END
001500          SET INVOICE-INDEX-NOT-FOUND TO TRUE
001600       WHEN WX-INV-ID (WX-INV-IDX) = W-LOOKUP-INV-ID
001700          SET INVOICE-INDEX-FOUND TO TRUE
001800          MOVE WX-INV-REL-KEY (WX-INV-IDX) TO WS-INVOICE-REL-KEY
001900    END-SEARCH.
002000LOOK-FOR-INVOICE-RECORD-EXIT.
002100    EXIT.
