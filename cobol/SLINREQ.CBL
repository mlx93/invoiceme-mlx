000100
000200*-------------------------------------------------------------------------
000300*    SLINREQ.CBL
000400*    FILE-CONTROL entry for the INVOICE-REQUEST-FILE -- one header
000500*    record per new invoice to be built by CREATE-INVOICE-BATCH.COB,
000600*    keyed by customer and payment terms as supplied by the order-
000700*    entry system.  Sequential, read straight through against its
000800*    matching INVOICE-LINE-REQUEST-FILE (SLILREQ.CBL).
000900*-------------------------------------------------------------------------
001000
001100     SELECT INVOICE-REQUEST-FILE
001200            ASSIGN TO "INVREQ.DAT"
001300            ORGANIZATION IS SEQUENTIAL
001400            ACCESS MODE IS SEQUENTIAL
001500            FILE STATUS IS WS-INV-REQUEST-FILE-STATUS.
