000100
000200*-------------------------------------------------------------------------
000300*    FDPYREQ.CBL
000400*    FD and record layout for the PAYMENT-REQUEST-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  PAYMENT-REQUEST-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  PAYMENT-REQUEST-RECORD.
001100        05  PRQ-INVOICE-ID            PIC X(36).
001200        05  PRQ-AMOUNT                PIC S9(17)V99 COMP-3.
001300        05  PRQ-METHOD                PIC X(12).
001400        05  PRQ-DATE                  PIC 9(8).
001500        05  FILLER                    PIC X(40).
