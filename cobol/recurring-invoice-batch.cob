000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. recurring-invoice-batch.
000400AUTHOR. B.OKONKWO.
000500INSTALLATION. BILLING SYSTEMS GROUP.
000600DATE-WRITTEN. APRIL 1992.
000700DATE-COMPILED.
000800SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000900*-------------------------------------------------------------------------
001000*    RECURRING-INVOICE-BATCH
001100*    Scans every TEMPLATE-RECORD and, for each one that is ACTIVE and
001200*    due (TMPL-NEXT-INVOICE-DATE not after the run date), generates the
001300*    next INVOICE-RECORD and its LINE-ITEM-RECORDs from the matching
001400*    TEMPLATE-LINE-RECORDs (BATCH FLOW 2).  Unlike CREATE-INVOICE-BATCH,
001500*    which formats a sequence number already assigned by order entry,
001600*    this step has no upstream request to carry one -- it keeps its own
001700*    running INVOICE-SEQ-YEAR/NUMBER on RUN-CONTROL-FILE and resets the
001800*    count the first time a new calendar year is seen (BUSINESS RULE
001900*    6).  After each invoice is built the template's own schedule is
002000*    advanced by its frequency (BUSINESS RULE 7) and rewritten; a
002100*    template whose advanced date runs past TMPL-END-DATE is retired to
002200*    COMPLETED.  A bad template does not stop the run -- it is counted
002300*    as an error and the scan moves on to the next one.
002400*-------------------------------------------------------------------------
002500*    04-03-92  B.OKONKWO    ORIGINAL VOUCHER-MAINTENANCE PROGRAM
002600*                           WRITTEN (INTERACTIVE ADD/CHANGE/DELETE OF
002700*                           VOUCHERS AGAINST THE VENDOR MASTER).
002800*    03-02-93  B.OKONKWO    ADDED THE RECURRING-VOUCHER-TEMPLATE ADD
002900*                           SCREEN FOR MONTHLY SERVICE CONTRACTS --
003000*                           RQ#0240.
003100*    09-29-98  B.OKONKWO    Y2K REVIEW -- VOUCHER-DATE AND TEMPLATE
003200*                           NEXT-DATE WERE ALREADY FOUR-DIGIT CENTURY,
003300*                           NO CHANGE REQUIRED.
003400*    04-06-11  B.OKONKWO    RQ#4472 -- REWRITTEN AS A BATCH STEP FOR
003500*                           THE INVOICEME SUITE.  TEMPLATE/TEMPLATE-
003600*                           LINE BECOME THE SOLE INPUT; THE ADD SCREEN
003700*                           IS DROPPED FOR A STRAIGHT PASS OVER
003800*                           TEMPLATE-FILE, ONE GENERATED INVOICE PER
003900*                           DUE TEMPLATE.
004000*    04-12-11  B.OKONKWO    RQ#4491 -- CUSTOM TERMS ON A TEMPLATE HAVE
004100*                           NO DUE-DATE OVERRIDE FIELD TO DRAW ON; SUCH
004200*                           A TEMPLATE NOW ERRORS FOR THE CYCLE INSTEAD
004300*                           OF GENERATING A DATELESS INVOICE.
004400*-------------------------------------------------------------------------
004500ENVIRONMENT DIVISION.
004600CONFIGURATION SECTION.
004700SPECIAL-NAMES.
004800    C01 IS TOP-OF-FORM.
004900   INPUT-OUTPUT SECTION.
005000      FILE-CONTROL.
005100
005200         COPY "SLTMPL.CBL".
005300         COPY "SLTMPLI.CBL".
005400         COPY "SLINVH.CBL".
005500         COPY "SLLNIT.CBL".
005600         COPY "SLCTLB.CBL".
005700
005800DATA DIVISION.
005900   FILE SECTION.
006000
006100      COPY "FDTMPL.CBL".
006200      COPY "FDTMPLI.CBL".
006300      COPY "FDINVH.CBL".
006400      COPY "FDLNIT.CBL".
006500      COPY "FDCTLB.CBL".
006600
006700   WORKING-STORAGE SECTION.
006800
006900      COPY "wsinvidx.cbl".
007000      COPY "wsinvtot.cbl".
007100      COPY "wsaddinv.cbl".
007200      COPY "wsdate.cbl".
007300
007400      01  WS-TEMPLATE-FILE-STATUS       PIC X(2).
007500          88  TEMPLATE-FILE-OK          VALUE "00".
007600          88  TEMPLATE-FILE-EOF         VALUE "10".
007700
007800      01  WS-TEMPLATE-LINE-STATUS       PIC X(2).
007900          88  TEMPLATE-LINE-OK          VALUE "00".
008000          88  TEMPLATE-LINE-EOF         VALUE "10".
008100
008200      01  WS-INVOICE-FILE-STATUS        PIC X(2).
008300          88  INVOICE-FILE-OK           VALUE "00".
008400          88  INVOICE-FILE-EOF          VALUE "10".
008500
008600      01  WS-LINE-ITEM-FILE-STATUS      PIC X(2).
008700          88  LINE-ITEM-FILE-OK         VALUE "00".
008800
008900      01  WS-RUN-CONTROL-STATUS         PIC X(2).
009000          88  RUN-CONTROL-OK            VALUE "00".
009100
009200      77  WS-INVOICE-REL-KEY            PIC 9(7)          COMP.
009300
009400      01  W-TL-BUFFER-SW               PIC X.
009500          88  TL-BUFFER-EMPTY          VALUE "Y".
009600          88  TL-BUFFER-HAS-LINE       VALUE "N".
009700
009800      01  W-TMPL-SELECTED-SW           PIC X.
009900          88  TEMPLATE-SELECTED        VALUE "Y".
010000          88  TEMPLATE-NOT-SELECTED    VALUE "N".
010100
010200      01  W-TMPL-ERROR-SW              PIC X.
010300          88  TEMPLATE-ERRORED         VALUE "Y".
010400          88  TEMPLATE-OK              VALUE "N".
010500
010600      01  W-GEN-INVOICE-ID-AREA.
010700          05  FILLER                    PIC X(4)  VALUE "RCIN".
010800          05  W-GEN-ID-RUN-DATE         PIC 9(8).
010900          05  W-GEN-ID-SEQUENCE         PIC 9(6).
011000          05  FILLER                    PIC X(18) VALUE SPACES.
011100
011200      77  W-GEN-ID-SEQUENCE-CTR         PIC 9(6)          COMP.
011300      77  W-LINE-SORT-ORDER             PIC 9(5)          COMP.
011400      77  W-TMPL-ADD-MONTHS             PIC S9(3)         COMP.
011500
011600      01  W-COUNT-AREA.
011700          05  W-TEMPLATES-READ          PIC 9(7)          COMP.
011800          05  W-TEMPLATES-DUE           PIC 9(7)          COMP.
011900          05  W-TEMPLATES-ERRORED       PIC 9(7)          COMP.
012000          05  W-INVOICES-GENERATED      PIC 9(7)          COMP.
012100
012200PROCEDURE DIVISION.
012300
012400RUN-RECURRING-BATCH-MAIN.
012500    PERFORM OPEN-ALL-FILES.
012600    PERFORM LOAD-RUN-CONTROL-RECORD.
012700    PERFORM LOAD-INVOICE-INDEX-TABLE.
012800    MOVE ZERO TO W-COUNT-AREA.
012900    MOVE ZERO TO W-GEN-ID-SEQUENCE-CTR.
013000    MOVE CTL-RUN-DATE TO W-GEN-ID-RUN-DATE.
013100    PERFORM READ-TEMPLATE-LINE-RECORD.
013200    PERFORM READ-TEMPLATE-RECORD.
013300    PERFORM PROCESS-ONE-TEMPLATE
013400            UNTIL TEMPLATE-FILE-EOF.
013500    PERFORM SAVE-RUN-CONTROL-RECORD.
013600    PERFORM CLOSE-ALL-FILES.
013700    DISPLAY "RECURRING-INVOICE-BATCH -- TEMPLATES READ.....: " W-TEMPLATES-READ.
013800    DISPLAY "RECURRING-INVOICE-BATCH -- TEMPLATES DUE......: " W-TEMPLATES-DUE.
013900    DISPLAY "RECURRING-INVOICE-BATCH -- TEMPLATES ERRORED..: " W-TEMPLATES-ERRORED.
014000    DISPLAY "RECURRING-INVOICE-BATCH -- INVOICES GENERATED.: " W-INVOICES-GENERATED.
014100    EXIT PROGRAM.
014200RUN-RECURRING-BATCH-MAIN-EXIT.
014300    EXIT.
014400
014500OPEN-ALL-FILES.
014600    OPEN I-O TEMPLATE-FILE.
014700    OPEN INPUT TEMPLATE-LINE-ITEM-FILE.
014800    OPEN I-O INVOICE-FILE.
014900    OPEN EXTEND LINE-ITEM-FILE.
015000    OPEN I-O RUN-CONTROL-FILE.
015100OPEN-ALL-FILES-EXIT.
015200    EXIT.
015300
015400CLOSE-ALL-FILES.
015500    CLOSE TEMPLATE-FILE.
015600    CLOSE TEMPLATE-LINE-ITEM-FILE.
015700    CLOSE INVOICE-FILE.
015800    CLOSE LINE-ITEM-FILE.
015900    CLOSE RUN-CONTROL-FILE.
016000CLOSE-ALL-FILES-EXIT.
016100    EXIT.
016200
016300LOAD-RUN-CONTROL-RECORD.
016400    MOVE 1 TO CTL-KEY.
016500    READ RUN-CONTROL-FILE
016600            INVALID KEY
016700               DISPLAY "*** ERROR READING RUN-CONTROL-FILE ***".
016800LOAD-RUN-CONTROL-RECORD-EXIT.
016900    EXIT.
017000
017100SAVE-RUN-CONTROL-RECORD.
017200    REWRITE RUN-CONTROL-RECORD
017300            INVALID KEY
017400               DISPLAY "*** ERROR REWRITING RUN-CONTROL-FILE ***".
017500SAVE-RUN-CONTROL-RECORD-EXIT.
017600    EXIT.
017700
017800LOAD-INVOICE-INDEX-TABLE.
017900*    Rebuilt fresh every run, the same as CREATE-INVOICE-BATCH, so the
018000*    invoices this step adds can be found by a later step in the same
018100*    cycle without a second pass over INVOICE-FILE.
018200    MOVE ZERO TO W-INVOICE-INDEX-COUNT.
018300    MOVE 1 TO WS-INVOICE-REL-KEY.
018400    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
018500    PERFORM ADD-INVOICE-TO-INDEX
018600            UNTIL INVOICE-FILE-EOF.
018700LOAD-INVOICE-INDEX-TABLE-EXIT.
018800    EXIT.
018900
019000READ-NEXT-INVOICE-FOR-INDEX.
019100    READ INVOICE-FILE
019200            INVALID KEY
019300               SET INVOICE-FILE-EOF TO TRUE.
019400READ-NEXT-INVOICE-FOR-INDEX-EXIT.
019500    EXIT.
019600
019700ADD-INVOICE-TO-INDEX.
019800    ADD 1 TO W-INVOICE-INDEX-COUNT.
019900    MOVE INV-ID             TO WX-INV-ID (W-INVOICE-INDEX-COUNT).
020000    MOVE WS-INVOICE-REL-KEY  TO WX-INV-REL-KEY (W-INVOICE-INDEX-COUNT).
020100    ADD 1 TO WS-INVOICE-REL-KEY.
020200    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
020300ADD-INVOICE-TO-INDEX-EXIT.
020400    EXIT.
020500
020600READ-TEMPLATE-RECORD.
020700    READ TEMPLATE-FILE
020800       AT END
020900          SET TEMPLATE-FILE-EOF TO TRUE
021000    END-READ.
021100READ-TEMPLATE-RECORD-EXIT.
021200    EXIT.
021300
021400PROCESS-ONE-TEMPLATE.
021500    ADD 1 TO W-TEMPLATES-READ.
021600    SET TEMPLATE-NOT-SELECTED TO TRUE.
021700    SET TEMPLATE-OK TO TRUE.
021800    IF TMPL-ACTIVE AND TMPL-NEXT-INVOICE-DATE > ZERO
021900            AND TMPL-NEXT-INVOICE-DATE NOT > CTL-RUN-DATE
022000       SET TEMPLATE-SELECTED TO TRUE
022100       ADD 1 TO W-TEMPLATES-DUE
022200    END-IF.
022300    IF TEMPLATE-SELECTED
022400       PERFORM GENERATE-INVOICE-FROM-TEMPLATE
022500    END-IF.
022600    PERFORM SYNCHRONIZE-TEMPLATE-LINES.
022700    IF TEMPLATE-SELECTED AND TEMPLATE-OK
022800       PERFORM ADVANCE-TEMPLATE-SCHEDULE
022900       REWRITE TEMPLATE-RECORD
023000               INVALID KEY
023100                  DISPLAY "*** ERROR REWRITING TEMPLATE " TMPL-ID " ***"
023200       ADD 1 TO W-INVOICES-GENERATED
023300    END-IF.
023400    IF TEMPLATE-SELECTED AND TEMPLATE-ERRORED
023500       DISPLAY "*** TEMPLATE " TMPL-ID " SKIPPED -- NO INVOICE GENERATED ***"
023600       ADD 1 TO W-TEMPLATES-ERRORED
023700    END-IF.
023800    PERFORM READ-TEMPLATE-RECORD.
023900PROCESS-ONE-TEMPLATE-EXIT.
024000    EXIT.
024100
024200GENERATE-INVOICE-FROM-TEMPLATE.
024300    PERFORM BUILD-RECURRING-INVOICE-HEADER.
024400    IF TEMPLATE-OK
024500       PERFORM BUILD-RECURRING-INVOICE-LINES
024600       PERFORM FINALIZE-INVOICE-TOTALS THRU FINALIZE-INVOICE-TOTALS-EXIT
024700       IF TMPL-AUTO-SEND-YES AND INV-LINE-COUNT > ZERO
024800          SET INV-STATUS-SENT TO TRUE
024900       END-IF
025000       PERFORM ASSIGN-NEXT-INVOICE-SEQUENCE
025100       PERFORM ADD-NEW-INVOICE THRU ADD-NEW-INVOICE-EXIT
025200    END-IF.
025300GENERATE-INVOICE-FROM-TEMPLATE-EXIT.
025400    EXIT.
025500
025600BUILD-RECURRING-INVOICE-HEADER.
025700    ADD 1 TO W-GEN-ID-SEQUENCE-CTR.
025800    MOVE W-GEN-ID-SEQUENCE-CTR TO W-GEN-ID-SEQUENCE.
025900    MOVE W-GEN-INVOICE-ID-AREA TO INV-ID.
026000    MOVE TMPL-CUSTOMER-ID       TO INV-CUSTOMER-ID.
026100    MOVE CTL-RUN-DATE           TO INV-ISSUE-DATE.
026200    MOVE TMPL-PAYMENT-TERMS     TO INV-PAYMENT-TERMS.
026300    SET INV-STATUS-DRAFT        TO TRUE.
026400    MOVE ZERO TO W-INVTOT-ACCUMULATORS.
026500    MOVE ZERO TO W-LINE-SORT-ORDER.
026600    PERFORM DERIVE-RECURRING-DUE-DATE.
026700BUILD-RECURRING-INVOICE-HEADER-EXIT.
026800    EXIT.
026900
027000DERIVE-RECURRING-DUE-DATE.
027100*    BUSINESS RULE 4, same as CREATE-INVOICE-BATCH, but a template has
027200*    no per-cycle due-date override to fall back on for CUSTOM terms --
027300*    such a template errors for this cycle (RQ#4491).
027400    IF INV-TERMS-NET-30
027500       MOVE INV-ISSUE-DATE TO GDTV-DATE
027600       MOVE 30 TO GDTV-ADD-DAYS
027700       PERFORM ADD-DAYS-TO-GDTV-DATE THRU ADD-DAYS-TO-GDTV-DATE-EXIT
027800       MOVE GDTV-DATE TO INV-DUE-DATE
027900    ELSE
028000       IF INV-TERMS-ON-RECEIPT
028100          MOVE INV-ISSUE-DATE TO INV-DUE-DATE
028200       ELSE
028300          SET TEMPLATE-ERRORED TO TRUE
028400          DISPLAY "*** TEMPLATE " TMPL-ID
028500                  " CARRIES CUSTOM TERMS WITH NO DUE-DATE SOURCE ***"
028600       END-IF
028700    END-IF.
028800DERIVE-RECURRING-DUE-DATE-EXIT.
028900    EXIT.
029000
029100ASSIGN-NEXT-INVOICE-SEQUENCE.
029200*    BUSINESS RULE 6 -- this program is the one that actually assigns
029300*    the sequence number for a system-generated invoice (CREATE-
029400*    INVOICE-BATCH only formats one an upstream system already picked).
029500*    The count resets the first time a new run-date year is seen.
029600    IF CTL-INVOICE-SEQ-YEAR NOT = CTL-RUN-CCYY
029700       MOVE CTL-RUN-CCYY TO CTL-INVOICE-SEQ-YEAR
029800       MOVE ZERO TO CTL-INVOICE-SEQ-NUMBER
029900    END-IF.
030000    ADD 1 TO CTL-INVOICE-SEQ-NUMBER.
030100    MOVE CTL-INVOICE-SEQ-YEAR   TO W-ADD-SEQ-YEAR.
030200    MOVE CTL-INVOICE-SEQ-NUMBER TO W-ADD-SEQ-NUMBER.
030300ASSIGN-NEXT-INVOICE-SEQUENCE-EXIT.
030400    EXIT.
030500
030600BUILD-RECURRING-INVOICE-LINES.
030700    PERFORM BUILD-ONE-RECURRING-LINE
030800            UNTIL TL-BUFFER-EMPTY
030900               OR TL-TMPL-ID NOT = TMPL-ID.
031000BUILD-RECURRING-INVOICE-LINES-EXIT.
031100    EXIT.
031200
031300BUILD-ONE-RECURRING-LINE.
031400    ADD 1 TO W-LINE-SORT-ORDER.
031500    MOVE INV-ID               TO LI-INVOICE-ID.
031600    MOVE TL-DESCRIPTION       TO LI-DESCRIPTION.
031700    MOVE TL-QUANTITY          TO LI-QUANTITY.
031800    MOVE TL-UNIT-PRICE        TO LI-UNIT-PRICE.
031900    MOVE TL-DISCOUNT-TYPE     TO LI-DISCOUNT-TYPE.
032000    MOVE TL-DISCOUNT-VALUE    TO LI-DISCOUNT-VALUE.
032100    MOVE TL-TAX-RATE          TO LI-TAX-RATE.
032200    MOVE W-LINE-SORT-ORDER    TO LI-SORT-ORDER.
032300    MOVE LI-UNIT-PRICE        TO W-CALC-UNIT-PRICE.
032400    MOVE LI-QUANTITY          TO W-CALC-QUANTITY.
032500    MOVE LI-DISCOUNT-TYPE     TO W-CALC-DISCOUNT-TYPE.
032600    MOVE LI-DISCOUNT-VALUE    TO W-CALC-DISCOUNT-VALUE.
032700    MOVE LI-TAX-RATE          TO W-CALC-TAX-RATE.
032800    PERFORM CALCULATE-LINE-ITEM-TOTALS THRU CALCULATE-LINE-ITEM-TOTALS-EXIT.
032900    PERFORM ACCUMULATE-INVOICE-TOTALS THRU ACCUMULATE-INVOICE-TOTALS-EXIT.
033000    WRITE LINE-ITEM-RECORD.
033100    PERFORM READ-TEMPLATE-LINE-RECORD.
033200BUILD-ONE-RECURRING-LINE-EXIT.
033300    EXIT.
033400
033500SYNCHRONIZE-TEMPLATE-LINES.
033600*    Consumes every TEMPLATE-LINE-RECORD belonging to the template just
033700*    finished (whether or not it was selected for generation) so the
033800*    lookahead buffer is left positioned on the next template's first
033900*    line, the same match-merge discipline CREATE-INVOICE-BATCH uses
034000*    against its line-request file.
034100    PERFORM SKIP-ONE-TEMPLATE-LINE
034200            UNTIL TL-BUFFER-EMPTY
034300               OR TL-TMPL-ID NOT = TMPL-ID.
034400SYNCHRONIZE-TEMPLATE-LINES-EXIT.
034500    EXIT.
034600
034700SKIP-ONE-TEMPLATE-LINE.
034800    PERFORM READ-TEMPLATE-LINE-RECORD.
034900SKIP-ONE-TEMPLATE-LINE-EXIT.
035000    EXIT.
035100
035200READ-TEMPLATE-LINE-RECORD.
035300    READ TEMPLATE-LINE-ITEM-FILE
035400       AT END
035500          SET TL-BUFFER-EMPTY TO TRUE
035600       NOT AT END
035700          SET TL-BUFFER-HAS-LINE TO TRUE
035800    END-READ.
035900READ-TEMPLATE-LINE-RECORD-EXIT.
036000    EXIT.
036100
036200ADVANCE-TEMPLATE-SCHEDULE.
036300*    BUSINESS RULE 7 -- advance is computed from the invoice's issue
036400*    date (today's run date), not from the old next-invoice-date.
036500    MOVE CTL-RUN-DATE TO GDTV-DATE.
036600    IF TMPL-MONTHLY
036700       MOVE 1 TO W-TMPL-ADD-MONTHS
036800    ELSE
036900       IF TMPL-QUARTERLY
037000          MOVE 3 TO W-TMPL-ADD-MONTHS
037100       ELSE
037200          MOVE 12 TO W-TMPL-ADD-MONTHS
037300       END-IF
037400    END-IF.
037500    MOVE W-TMPL-ADD-MONTHS TO GDTV-ADD-MONTHS.
037600    PERFORM ADD-MONTHS-TO-GDTV-DATE THRU ADD-MONTHS-TO-GDTV-DATE-EXIT.
037700    MOVE GDTV-DATE TO TMPL-NEXT-INVOICE-DATE.
037800    IF TMPL-END-DATE > ZERO AND TMPL-NEXT-INVOICE-DATE > TMPL-END-DATE
037900       SET TMPL-COMPLETED TO TRUE
038000       MOVE ZERO TO TMPL-NEXT-INVOICE-DATE
038100    END-IF.
038200ADVANCE-TEMPLATE-SCHEDULE-EXIT.
038300    EXIT.
038400
038500COPY "PLINVTOT.CBL".
038600COPY "PLDATE.CBL".
038700COPY "ADD-NEW-INVOICE.CBL".
