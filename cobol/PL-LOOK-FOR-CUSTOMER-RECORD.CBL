000100
000200* PL-LOOK-FOR-CUSTOMER-RECORD.CBL
000300*
000400*-------------------------------------------------------------------------
000500*    Looks up W-LOOKUP-CUST-ID in W-CUSTOMER-TABLE with SEARCH ALL.
000600*    Sets CUSTOMER-TABLE-FOUND/NOT-FOUND and, when found, leaves
000700*    WT-CUST-IDX pointing at the matching entry so the calling
000800*    paragraph can reference WT-CUST-COMPANY-NAME, WT-CUST-TYPE,
000900*    WT-CUST-CREDIT-BALANCE and WT-CUST-STATUS directly.
001000*-------------------------------------------------------------------------
001100
001200LOOK-FOR-CUSTOMER-RECORD.
001300    SET CUSTOMER-TABLE-NOT-FOUND TO TRUE.
001400    SEARCH ALL WT-CUST-ID (WT-CUST-IDX)
001500       AT END
001600          SET CUSTOMER-TABLE-NOT-FOUND TO TRUE
001700       WHEN WT-CUST-ID (WT-CUST-IDX) = W-LOOKUP-CUST-ID
001800          SET CUSTOMER-TABLE-FOUND TO TRUE
001900    END-SEARCH.
002000LOOK-FOR-CUSTOMER-RECORD-EXIT.
002100    EXIT.
