000100
000200*-------------------------------------------------------------------------
000300*    SLILREQ.CBL
000400*    FILE-CONTROL entry for the INVOICE-LINE-REQUEST-FILE -- the
000500*    requested line items behind each INVOICE-REQUEST-FILE header,
000600*    IRQ-LINE-COUNT records in a row for each header in sequence.
000700*    Sequential, read in lock step with the header file.
000800*-------------------------------------------------------------------------
000900
001000     SELECT INVOICE-LINE-REQUEST-FILE
001100            ASSIGN TO "INVLNREQ.DAT"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-INV-LINE-REQUEST-STATUS.
