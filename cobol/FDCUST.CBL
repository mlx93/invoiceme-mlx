000100
000200*-------------------------------------------------------------------------
000300*    FDCUST.CBL
000400*    FD and record layout for the CUSTOMER-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  CUSTOMER-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  CUSTOMER-RECORD.
001100        05  CUST-ID                   PIC X(36).
001200        05  CUST-COMPANY-NAME         PIC X(255).
001300        05  CUST-TYPE                 PIC X(20).
001400            88  CUST-TYPE-BUSINESS    VALUE "BUSINESS".
001500            88  CUST-TYPE-INDIVIDUAL  VALUE "INDIVIDUAL".
001600        05  CUST-CREDIT-BALANCE       PIC S9(17)V99 COMP-3.
001700        05  CUST-STATUS               PIC X(8).
001800            88  CUST-ACTIVE           VALUE "ACTIVE".
001900            88  CUST-INACTIVE         VALUE "INACTIVE".
002000        05  FILLER                    PIC X(21).
