000100
000200*-------------------------------------------------------------------------
000300*    SLINVH.CBL
000400*    FILE-CONTROL entry for the INVOICE-FILE (invoice header master).
000500*
000600*    There is no indexed (ISAM) support on this GnuCOBOL build, so
000700*    INVOICE-FILE is RELATIVE, keyed by WS-INVOICE-REL-KEY -- an
000800*    explicit relative-key slot carried in working-storage, looked up
000900*    through INVOICE-INDEX-TABLE (wsinvh01.cbl) with SEARCH ALL on
001000*    INV-ID.  ACCESS IS DYNAMIC so a job can both run the file
001100*    start-to-finish (recurring/late-fee batches) and fetch one record
001200*    at random (payment/refund posting).
001300*-------------------------------------------------------------------------
001400
001500     SELECT INVOICE-FILE
001600            ASSIGN TO "INVOICE.DAT"
001700            ORGANIZATION IS RELATIVE
001800            ACCESS MODE IS DYNAMIC
001900            RELATIVE KEY IS WS-INVOICE-REL-KEY
002000            FILE STATUS IS WS-INVOICE-FILE-STATUS.
