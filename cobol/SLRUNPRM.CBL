000100
000200*-------------------------------------------------------------------------
000300*    SLRUNPRM.CBL
000400*    FILE-CONTROL entry for the RUN-PARAMETER-FILE -- the one-card
000500*    parameter file an operator punches ahead of a special run (a
000600*    re-run for a prior business date, or a one-time invoice-sequence
000700*    reset).  Sequential, one 80-byte card image, read once at the
000800*    top of RUN-CONTROL-MAINTENANCE.COB.  A blank card means "use
000900*    today's system date, leave the sequence alone."
001000*-------------------------------------------------------------------------
001100
001200     SELECT RUN-PARAMETER-FILE
001300            ASSIGN TO "RUNPARM.DAT"
001400            ORGANIZATION IS SEQUENTIAL
001500            ACCESS MODE IS SEQUENTIAL
001600            FILE STATUS IS WS-RUN-PARAMETER-STATUS.
