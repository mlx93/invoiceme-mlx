000100
000200*-------------------------------------------------------------------------
000300*    SLRFREQ.CBL
000400*    FILE-CONTROL entry for the REFUND-REQUEST-FILE -- the day's
000500*    incoming refund postings, one record per refund to be applied
000600*    against a PAID invoice, handed to ISSUE-REFUND.COB ahead of the
000700*    nightly run.  Sequential, read straight through.
000800*-------------------------------------------------------------------------
000900
001000     SELECT REFUND-REQUEST-FILE
001100            ASSIGN TO "RFNDREQ.DAT"
001200            ORGANIZATION IS SEQUENTIAL
001300            ACCESS MODE IS SEQUENTIAL
001400            FILE STATUS IS WS-RFND-REQUEST-FILE-STATUS.
