000100
000200*-------------------------------------------------------------------------
000300*    SLPYMT.CBL
000400*    FILE-CONTROL entry for the PAYMENT-FILE -- the append-only
000500*    journal of payments received and refunds issued against an
000600*    invoice.  Sequential, written forward only; nothing in this
000700*    batch ever rewrites a payment once posted.  A refund posts its
000800*    own PAY-STATUS-REFUNDED record rather than altering the original
000900*    PAY-STATUS-COMPLETED entry, so PAY-AMOUNT is always carried
001000*    positive on both kinds of record.
001100*-------------------------------------------------------------------------
001200
001300     SELECT PAYMENT-FILE
001400            ASSIGN TO "PAYMENT.DAT"
001500            ORGANIZATION IS SEQUENTIAL
001600            ACCESS MODE IS SEQUENTIAL
001700            FILE STATUS IS WS-PAYMENT-FILE-STATUS.
