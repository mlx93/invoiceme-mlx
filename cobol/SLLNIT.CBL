000100
000200*-------------------------------------------------------------------------
000300*    SLLNIT.CBL
000400*    FILE-CONTROL entry for the LINE-ITEM-FILE.
000500*
000600*    Sequential, child of INVOICE-FILE, ordered by (LI-INVOICE-ID,
000700*    LI-SORT-ORDER).  Jobs that add lines to an existing invoice (the
000800*    recurring and late-fee batches) never rewrite this file in place --
000900*    they SORT the unchanged lines together with the newly generated
001000*    ones into a fresh copy, the same way deductibles-report.cob in the
001100*    old AP system always SORTed the voucher file before a control-break
001200*    pass.
001300*-------------------------------------------------------------------------
001400
001500     SELECT LINE-ITEM-FILE
001600            ASSIGN TO "LNITEM.DAT"
001700            ORGANIZATION IS SEQUENTIAL
001800            ACCESS MODE IS SEQUENTIAL
001900            FILE STATUS IS WS-LINE-ITEM-FILE-STATUS.
