000100
000200*-------------------------------------------------------------------------
000300*    SLCTLB.CBL
000400*    FILE-CONTROL entry for the RUN-CONTROL-FILE -- the one-record
000500*    control file carrying the run date and the next invoice
000600*    sequence number for each calendar year, the same single-record
000700*    RELATIVE convention this shop has always used for its control
000800*    files (key is always 1, there being exactly one record).
000900*-------------------------------------------------------------------------
001000
001100     SELECT RUN-CONTROL-FILE
001200            ASSIGN TO "RUNCTL.DAT"
001300            ORGANIZATION IS RELATIVE
001400            ACCESS MODE IS RANDOM
001500            RELATIVE KEY IS CTL-KEY
001600            FILE STATUS IS WS-RUN-CONTROL-STATUS.
