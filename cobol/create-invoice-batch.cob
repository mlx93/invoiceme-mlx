000100
000200IDENTIFICATION DIVISION.
000300PROGRAM-ID. create-invoice-batch.
000400AUTHOR. B.OKONKWO.
000500INSTALLATION. BILLING SYSTEMS GROUP.
000600DATE-WRITTEN. APRIL 1992.
000700DATE-COMPILED.
000800SECURITY. COMPANY CONFIDENTIAL -- BATCH PRODUCTION LIBRARY.
000900*-------------------------------------------------------------------------
001000*    CREATE-INVOICE-BATCH
001100*    Assembles a new INVOICE-RECORD (and its LINE-ITEM-RECORDs) for
001200*    every header on INVOICE-REQUEST-FILE, matched against its
001300*    requested lines on INVOICE-LINE-REQUEST-FILE, exactly
001400*    IRQ-LINE-COUNT lines to a header, in sequence.  Derives the due
001500*    date from the payment terms (BUSINESS RULE 4), prices every line
001600*    and rolls up the invoice totals (BUSINESS RULES 1 AND 2), then
001700*    leaves the invoice in DRAFT or moves it straight to SENT when it
001800*    carries at least one line (BUSINESS RULE 3).  Every new invoice
001900*    is checked against CUSTOMER-TABLE so a request against an
002000*    unknown or inactive customer is rejected rather than silently
002100*    billed.
002200*-------------------------------------------------------------------------
002300*    04-03-92  B.OKONKWO    ORIGINAL VOUCHER-MAINTENANCE PROGRAM
002400*                           WRITTEN (INTERACTIVE ADD/CHANGE/DELETE OF
002500*                           VOUCHERS AGAINST THE VENDOR MASTER).
002600*    11-14-95  B.OKONKWO    ADDED THE VENDOR-ACTIVE CHECK BEFORE A NEW
002700*                           VOUCHER COULD BE KEYED -- RQ#1180.
002800*    09-29-98  B.OKONKWO    Y2K REVIEW -- VOUCHER-DATE AND VOUCHER-DUE
002900*                           WERE ALREADY FOUR-DIGIT CENTURY, NO CHANGE
003000*                           REQUIRED.
003100*    04-05-11  B.OKONKWO    RQ#4471 -- REWRITTEN AS A BATCH STEP FOR
003200*                           THE INVOICEME SUITE.  VOUCHER/VENDOR
003300*                           BECOME INVOICE/CUSTOMER; ADD/CHANGE/DELETE
003400*                           SCREENS DROPPED IN FAVOR OF A STRAIGHT
003500*                           PASS OVER INVOICE-REQUEST-FILE.
003600*    04-11-11  B.OKONKWO    RQ#4490 -- CUSTOM TERMS WITH NO DUE DATE ON
003700*                           THE REQUEST NOW REJECT THE HEADER INSTEAD
003800*                           OF DEFAULTING TO NET-30.
003900*-------------------------------------------------------------------------
004000ENVIRONMENT DIVISION.
004100CONFIGURATION SECTION.
004200SPECIAL-NAMES.
004300    C01 IS TOP-OF-FORM.
004400   INPUT-OUTPUT SECTION.
004500      FILE-CONTROL.
004600
004700         COPY "SLCUST.CBL".
004800         COPY "SLINVH.CBL".
004900         COPY "SLLNIT.CBL".
005000         COPY "SLINREQ.CBL".
005100         COPY "SLILREQ.CBL".
005200         COPY "SLCTLB.CBL".
005300
005400DATA DIVISION.
005500   FILE SECTION.
005600
005700      COPY "FDCUST.CBL".
005800      COPY "FDINVH.CBL".
005900      COPY "FDLNIT.CBL".
006000      COPY "FDINREQ.CBL".
006100      COPY "FDILREQ.CBL".
006200      COPY "FDCTLB.CBL".
006300
006400   WORKING-STORAGE SECTION.
006500
006600      COPY "wscust01.cbl".
006700      COPY "wsinvidx.cbl".
006800      COPY "wsinvtot.cbl".
006900      COPY "wsaddinv.cbl".
007000      COPY "wsdate.cbl".
007100
007200      01  WS-CUSTOMER-FILE-STATUS       PIC X(2).
007300          88  CUSTOMER-FILE-OK          VALUE "00".
007400          88  CUSTOMER-FILE-EOF         VALUE "10".
007500
007600      01  WS-INVOICE-FILE-STATUS        PIC X(2).
007700          88  INVOICE-FILE-OK           VALUE "00".
007800
007900      01  WS-LINE-ITEM-FILE-STATUS      PIC X(2).
008000          88  LINE-ITEM-FILE-OK         VALUE "00".
008100
008200      01  WS-INV-REQUEST-FILE-STATUS    PIC X(2).
008300          88  INV-REQUEST-OK            VALUE "00".
008400          88  INV-REQUEST-EOF           VALUE "10".
008500
008600      01  WS-INV-LINE-REQUEST-STATUS    PIC X(2).
008700          88  INV-LINE-REQUEST-OK       VALUE "00".
008800          88  INV-LINE-REQUEST-EOF      VALUE "10".
008900
009000      01  WS-RUN-CONTROL-STATUS         PIC X(2).
009100          88  RUN-CONTROL-OK            VALUE "00".
009200
009300      77  WS-INVOICE-REL-KEY            PIC 9(7)          COMP.
009400
009500      01  W-INV-LINES-LOADED-SW        PIC X.
009600          88  INV-LINES-LOADED         VALUE "Y".
009700          88  INV-LINES-NOT-LOADED     VALUE "N".
009800
009900      01  W-INV-HEADER-REJECTED-SW     PIC X.
010000          88  INV-HEADER-REJECTED      VALUE "Y".
010100          88  INV-HEADER-ACCEPTED      VALUE "N".
010200
010300      01  W-LINE-REQUESTS-REMAINING    PIC 9(3)            COMP.
010400      01  W-LINE-REQUESTS-REMAINING-R REDEFINES W-LINE-REQUESTS-REMAINING.
010500          05  FILLER                    PIC 9(3).
010600
010700      01  W-COUNT-AREA.
010800          05  W-HEADERS-READ            PIC 9(7)          COMP.
010900          05  W-HEADERS-ACCEPTED        PIC 9(7)          COMP.
011000          05  W-HEADERS-REJECTED        PIC 9(7)          COMP.
011100          05  W-LINES-WRITTEN           PIC 9(7)          COMP.
011200
011300      77  W-LINE-SORT-ORDER             PIC 9(5)          COMP.
011400
011500PROCEDURE DIVISION.
011600
011700CREATE-INVOICES-MAIN.
011800    PERFORM OPEN-ALL-FILES.
011900    PERFORM LOAD-RUN-CONTROL-RECORD.
012000    PERFORM LOAD-CUSTOMER-TABLE.
012100    PERFORM LOAD-INVOICE-INDEX-TABLE.
012200    MOVE ZERO TO W-COUNT-AREA.
012300    PERFORM READ-INVOICE-REQUEST.
012400    PERFORM PROCESS-ONE-INVOICE-REQUEST
012500            UNTIL INV-REQUEST-EOF.
012600    PERFORM SAVE-RUN-CONTROL-RECORD.
012700    PERFORM CLOSE-ALL-FILES.
012800    DISPLAY "CREATE-INVOICE-BATCH -- HEADERS READ....: " W-HEADERS-READ.
012900    DISPLAY "CREATE-INVOICE-BATCH -- HEADERS ACCEPTED: " W-HEADERS-ACCEPTED.
013000    DISPLAY "CREATE-INVOICE-BATCH -- HEADERS REJECTED: " W-HEADERS-REJECTED.
013100    DISPLAY "CREATE-INVOICE-BATCH -- LINES WRITTEN....: " W-LINES-WRITTEN.
013200    EXIT PROGRAM.
013300CREATE-INVOICES-MAIN-EXIT.
013400    EXIT.
013500
013600OPEN-ALL-FILES.
013700    OPEN INPUT CUSTOMER-FILE.
013800    OPEN I-O INVOICE-FILE.
013900    OPEN OUTPUT LINE-ITEM-FILE.
014000    OPEN INPUT INVOICE-REQUEST-FILE.
014100    OPEN INPUT INVOICE-LINE-REQUEST-FILE.
014200    OPEN I-O RUN-CONTROL-FILE.
014300OPEN-ALL-FILES-EXIT.
014400    EXIT.
014500
014600CLOSE-ALL-FILES.
014700    CLOSE CUSTOMER-FILE.
014800    CLOSE INVOICE-FILE.
014900    CLOSE LINE-ITEM-FILE.
015000    CLOSE INVOICE-REQUEST-FILE.
015100    CLOSE INVOICE-LINE-REQUEST-FILE.
015200    CLOSE RUN-CONTROL-FILE.
015300CLOSE-ALL-FILES-EXIT.
015400    EXIT.
015500
015600LOAD-RUN-CONTROL-RECORD.
015700    MOVE 1 TO CTL-KEY.
015800    READ RUN-CONTROL-FILE
015900            INVALID KEY
016000               DISPLAY "*** ERROR READING RUN-CONTROL-FILE ***".
016100LOAD-RUN-CONTROL-RECORD-EXIT.
016200    EXIT.
016300
016400SAVE-RUN-CONTROL-RECORD.
016500    REWRITE RUN-CONTROL-RECORD
016600            INVALID KEY
016700               DISPLAY "*** ERROR REWRITING RUN-CONTROL-FILE ***".
016800SAVE-RUN-CONTROL-RECORD-EXIT.
016900    EXIT.
017000
017100LOAD-CUSTOMER-TABLE.
017200    MOVE ZERO TO W-CUSTOMER-TABLE-COUNT.
017300    PERFORM READ-CUSTOMER-RECORD.
017400    PERFORM ADD-CUSTOMER-TO-TABLE
017500            UNTIL CUSTOMER-FILE-EOF.
017600LOAD-CUSTOMER-TABLE-EXIT.
017700    EXIT.
017800
017900READ-CUSTOMER-RECORD.
018000    READ CUSTOMER-FILE
018100       AT END
018200          SET CUSTOMER-FILE-EOF TO TRUE
018300    END-READ.
018400READ-CUSTOMER-RECORD-EXIT.
018500    EXIT.
018600
018700ADD-CUSTOMER-TO-TABLE.
018800    ADD 1 TO W-CUSTOMER-TABLE-COUNT.
018900    MOVE CUST-ID             TO WT-CUST-ID (W-CUSTOMER-TABLE-COUNT).
019000    MOVE CUST-COMPANY-NAME    TO WT-CUST-COMPANY-NAME (W-CUSTOMER-TABLE-COUNT).
019100    MOVE CUST-TYPE            TO WT-CUST-TYPE (W-CUSTOMER-TABLE-COUNT).
019200    MOVE CUST-CREDIT-BALANCE  TO WT-CUST-CREDIT-BALANCE (W-CUSTOMER-TABLE-COUNT).
019300    MOVE CUST-STATUS          TO WT-CUST-STATUS (W-CUSTOMER-TABLE-COUNT).
019400    PERFORM READ-CUSTOMER-RECORD.
019500ADD-CUSTOMER-TO-TABLE-EXIT.
019600    EXIT.
019700
019800LOAD-INVOICE-INDEX-TABLE.
019900*    Rebuild the INV-ID index from the invoices already on file
020000*    before adding this run's new ones, so INVOICE-FILE is never
020100*    scanned record-by-record for a lookup (no indexed support on
020200*    this GnuCOBOL build).
020300    MOVE ZERO TO W-INVOICE-INDEX-COUNT.
020400    MOVE 1 TO WS-INVOICE-REL-KEY.
020500    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
020600    PERFORM ADD-INVOICE-TO-INDEX
020700            UNTIL INVOICE-FILE-EOF.
020800LOAD-INVOICE-INDEX-TABLE-EXIT.
020900    EXIT.
021000
021100READ-NEXT-INVOICE-FOR-INDEX.
021200    READ INVOICE-FILE
021300            INVALID KEY
021400               SET INVOICE-FILE-EOF TO TRUE.
021500READ-NEXT-INVOICE-FOR-INDEX-EXIT.
021600    EXIT.
021700
021800ADD-INVOICE-TO-INDEX.
021900    ADD 1 TO W-INVOICE-INDEX-COUNT.
022000    MOVE INV-ID            TO WX-INV-ID (W-INVOICE-INDEX-COUNT).
022100    MOVE WS-INVOICE-REL-KEY TO WX-INV-REL-KEY (W-INVOICE-INDEX-COUNT).
022200    ADD 1 TO WS-INVOICE-REL-KEY.
022300    PERFORM READ-NEXT-INVOICE-FOR-INDEX.
022400ADD-INVOICE-TO-INDEX-EXIT.
022500    EXIT.
022600
022700READ-INVOICE-REQUEST.
022800    READ INVOICE-REQUEST-FILE
022900       AT END
023000          SET INV-REQUEST-EOF TO TRUE
023100    END-READ.
023200READ-INVOICE-REQUEST-EXIT.
023300    EXIT.
023400
023500PROCESS-ONE-INVOICE-REQUEST.
023600    ADD 1 TO W-HEADERS-READ.
023700    SET INV-HEADER-ACCEPTED TO TRUE.
023800    MOVE IRQ-CUSTOMER-ID TO W-LOOKUP-CUST-ID.
023900    PERFORM LOOK-FOR-CUSTOMER-RECORD THRU LOOK-FOR-CUSTOMER-RECORD-EXIT.
024000    IF CUSTOMER-TABLE-NOT-FOUND OR WT-CUST-STATUS (WT-CUST-IDX) NOT = "ACTIVE"
024100       SET INV-HEADER-REJECTED TO TRUE
024200       DISPLAY "*** INVOICE REQUEST REJECTED -- CUSTOMER NOT FOUND OR INACTIVE: "
024300               IRQ-CUSTOMER-ID
024400    END-IF.
024500    IF INV-HEADER-ACCEPTED
024600       PERFORM BUILD-INVOICE-HEADER
024700       PERFORM BUILD-INVOICE-LINES
024800       PERFORM FINALIZE-INVOICE-TOTALS THRU FINALIZE-INVOICE-TOTALS-EXIT
024900       IF INV-LINE-COUNT > ZERO
025000          SET INV-STATUS-SENT TO TRUE
025100       END-IF
025200       MOVE W-ADD-SEQ-YEAR TO CTL-INVOICE-SEQ-YEAR
025300       MOVE W-ADD-SEQ-NUMBER TO CTL-INVOICE-SEQ-NUMBER
025400       PERFORM ADD-NEW-INVOICE THRU ADD-NEW-INVOICE-EXIT
025500       ADD 1 TO W-HEADERS-ACCEPTED
025600    ELSE
025700       PERFORM SKIP-INVOICE-REQUEST-LINES
025800       ADD 1 TO W-HEADERS-REJECTED
025900    END-IF.
026000    PERFORM READ-INVOICE-REQUEST.
026100PROCESS-ONE-INVOICE-REQUEST-EXIT.
026200    EXIT.
026300
026400BUILD-INVOICE-HEADER.
026500    MOVE IRQ-INVOICE-ID      TO INV-ID.
026600    MOVE IRQ-CUSTOMER-ID     TO INV-CUSTOMER-ID.
026700    MOVE IRQ-ISSUE-DATE      TO INV-ISSUE-DATE.
026800    MOVE IRQ-PAYMENT-TERMS   TO INV-PAYMENT-TERMS.
026900    SET INV-STATUS-DRAFT     TO TRUE.
027000    MOVE IRQ-INVOICE-SEQ-YEAR TO W-ADD-SEQ-YEAR.
027100    MOVE IRQ-INVOICE-SEQ-NUMBER TO W-ADD-SEQ-NUMBER.
027200    PERFORM DERIVE-DUE-DATE-FROM-TERMS.
027300    MOVE ZERO TO W-INVTOT-ACCUMULATORS.
027400    MOVE ZERO TO W-LINE-SORT-ORDER.
027500BUILD-INVOICE-HEADER-EXIT.
027600    EXIT.
027700
027800DERIVE-DUE-DATE-FROM-TERMS.
027900*    BUSINESS RULE 4 -- NET_30 is issue date plus 30 days, DUE_ON_
028000*    RECEIPT is the issue date itself, CUSTOM must already carry a
028100*    due date on the request or the header is rejected.
028200    IF INV-PAYMENT-TERMS = "NET_30"
028300       MOVE INV-ISSUE-DATE TO GDTV-DATE
028400       MOVE 30 TO GDTV-ADD-DAYS
028500       PERFORM ADD-DAYS-TO-GDTV-DATE THRU ADD-DAYS-TO-GDTV-DATE-EXIT
028600       MOVE GDTV-DATE TO INV-DUE-DATE
028700    ELSE
028800       IF INV-PAYMENT-TERMS = "DUE_ON_RECEIPT"
028900          MOVE INV-ISSUE-DATE TO INV-DUE-DATE
029000       ELSE
029100          IF IRQ-DUE-DATE = ZERO
029200             SET INV-HEADER-REJECTED TO TRUE
029300             DISPLAY "*** CUSTOM TERMS WITH NO DUE DATE -- REJECTED: "
029400                     IRQ-INVOICE-ID
029500          ELSE
029600             MOVE IRQ-DUE-DATE TO INV-DUE-DATE
029700          END-IF
029800       END-IF
029900    END-IF.
030000DERIVE-DUE-DATE-FROM-TERMS-EXIT.
030100    EXIT.
030200
030300BUILD-INVOICE-LINES.
030400    MOVE ZERO TO W-LINE-REQUESTS-REMAINING.
030500    MOVE IRQ-LINE-COUNT TO W-LINE-REQUESTS-REMAINING.
030600    PERFORM BUILD-ONE-INVOICE-LINE
030700            W-LINE-REQUESTS-REMAINING TIMES.
030800BUILD-INVOICE-LINES-EXIT.
030900    EXIT.
031000
031100BUILD-ONE-INVOICE-LINE.
031200    PERFORM READ-INVOICE-LINE-REQUEST.
031300    MOVE INV-ID               TO LI-INVOICE-ID.
031400    MOVE ILQ-DESCRIPTION      TO LI-DESCRIPTION.
031500    MOVE ILQ-QUANTITY         TO LI-QUANTITY.
031600    MOVE ILQ-UNIT-PRICE       TO LI-UNIT-PRICE.
031700    MOVE ILQ-DISCOUNT-TYPE    TO LI-DISCOUNT-TYPE.
031800    MOVE ILQ-DISCOUNT-VALUE   TO LI-DISCOUNT-VALUE.
031900    MOVE ILQ-TAX-RATE         TO LI-TAX-RATE.
032000    ADD 1 TO W-LINE-SORT-ORDER.
032100    MOVE W-LINE-SORT-ORDER    TO LI-SORT-ORDER.
032200    MOVE LI-UNIT-PRICE        TO W-CALC-UNIT-PRICE.
032300    MOVE LI-QUANTITY          TO W-CALC-QUANTITY.
032400    MOVE LI-DISCOUNT-TYPE     TO W-CALC-DISCOUNT-TYPE.
032500    MOVE LI-DISCOUNT-VALUE    TO W-CALC-DISCOUNT-VALUE.
032600    MOVE LI-TAX-RATE          TO W-CALC-TAX-RATE.
032700    PERFORM CALCULATE-LINE-ITEM-TOTALS THRU CALCULATE-LINE-ITEM-TOTALS-EXIT.
032800    PERFORM ACCUMULATE-INVOICE-TOTALS THRU ACCUMULATE-INVOICE-TOTALS-EXIT.
032900    WRITE LINE-ITEM-RECORD.
033000    ADD 1 TO W-LINES-WRITTEN.
033100BUILD-ONE-INVOICE-LINE-EXIT.
033200    EXIT.
033300
033400READ-INVOICE-LINE-REQUEST.
033500    READ INVOICE-LINE-REQUEST-FILE
033600       AT END
033700          DISPLAY "*** RAN OUT OF LINE REQUESTS -- INVOICE REQUEST FILES OUT OF STEP ***"
033800    END-READ.
033900READ-INVOICE-LINE-REQUEST-EXIT.
034000    EXIT.
034100
034200SKIP-INVOICE-REQUEST-LINES.
034300    MOVE ZERO TO W-LINE-REQUESTS-REMAINING.
034400    MOVE IRQ-LINE-COUNT TO W-LINE-REQUESTS-REMAINING.
034500    PERFORM READ-INVOICE-LINE-REQUEST
034600            W-LINE-REQUESTS-REMAINING TIMES.
034700SKIP-INVOICE-REQUEST-LINES-EXIT.
034800    EXIT.
034900
035000COPY "PLINVTOT.CBL".
035100COPY "PL-LOOK-FOR-CUSTOMER-RECORD.CBL".
035200COPY "ADD-NEW-INVOICE.CBL".
