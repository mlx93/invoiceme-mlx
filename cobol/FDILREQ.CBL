000100
000200*-------------------------------------------------------------------------
000300*    FDILREQ.CBL
000400*    FD and record layout for the INVOICE-LINE-REQUEST-FILE.
000500*-------------------------------------------------------------------------
000600
000700    FD  INVOICE-LINE-REQUEST-FILE
000800        LABEL RECORDS ARE STANDARD.
000900
001000    01  INVOICE-LINE-REQUEST-RECORD.
001100        05  ILQ-DESCRIPTION           PIC X(500).
001200        05  ILQ-QUANTITY              PIC 9(7).
001300        05  ILQ-UNIT-PRICE            PIC S9(17)V99 COMP-3.
001400        05  ILQ-DISCOUNT-TYPE         PIC X(10).
001500            88  ILQ-DISCOUNT-PERCENTAGE  VALUE "PERCENTAGE".
001600            88  ILQ-DISCOUNT-FIXED       VALUE "FIXED".
001700            88  ILQ-DISCOUNT-NONE        VALUE "NONE".
001800        05  ILQ-DISCOUNT-VALUE        PIC S9(8)V99 COMP-3.
001900        05  ILQ-TAX-RATE              PIC S9(3)V99 COMP-3.
002000        05  FILLER                    PIC X(13).
